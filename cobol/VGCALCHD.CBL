000100      *****************************************************************
000200      *                                                               *
000300      *   VGCALCHD  --  COMPUTED INVOICE TOTALS WORK RECORD           *
000400      *   VALLEY GENERAL BUILDERS, INC.  -  DATA PROCESSING           *
000500      *                                                               *
000600      *   WRITTEN BY VGBINV01 (ONE RECORD PER INVOICE, AFTER ALL OF   *
000700      *   THE INVOICE'S LINES HAVE BEEN CALCULATED AND SUMMED); READ  *
000800      *   BY VGBINV02 AND VGBINV03.  THIS IS A WORK EXTRACT, NOT A     *
000900      *   MASTER - IT IS REBUILT EVERY RUN AND IS NEVER A SYSTEM OF    *
001000      *   RECORD.                                                     *
001100      *                                                               *
001200      *****************************************************************
001300      *  CHANGE HISTORY                                               *
001400      *  02/14/94  RDEL   ORIGINAL LAYOUT, BUILT ALONGSIDE THE LEASE/  *
001500      *                   RENTAL CALCULATION WORK (REQUEST 94-077) SO  *
001600      *                   THE REPORT PROGRAMS STOP RECALCULATING       *
001700      *                   TOTALS THAT VGBINV01 ALREADY COMPUTED.       *
001800      *  09/30/98  TMRK   Y2K REVIEW - NO CHANGE REQUIRED.  REQUEST     *
001900      *                   98-551.                                      *
001910      *  08/22/05  RDEL   ADDED VGCH-EXTRACT-PGM-ID, VGCH-EXTRACT-SEQ-  *
001920      *                   NBR AND VGCH-RECORD-STATUS-CD SO A RERUN      *
001930      *                   COULD BE TRACED BACK TO THE VGBINV01 STEP     *
001940      *                   THAT BUILT IT.  REQUEST 05-310.          05310RQ
002000      *****************************************************************
002100       01  VG-CALC-HDR-REC.
002200           05  VGCH-INVOICE-UUID       PIC X(36).
002300           05  VGCH-CUSTOMER-COMPANY-UUID
002400                                       PIC X(36).
002500           05  VGCH-SALESPERSON-UUID   PIC X(36).
002600           05  VGCH-INVOICE-DATE       PIC 9(08).
002700           05  VGCH-INVOICE-SUBTOTAL   PIC S9(9)V99 COMP-3.
002800           05  VGCH-INVOICE-TAX        PIC S9(9)V99 COMP-3.
002900           05  VGCH-INVOICE-TOTAL      PIC S9(9)V99 COMP-3.
003000           05  VGCH-ITEM-COUNT         PIC 9(05) COMP.
003010           05  VGCH-EXTRACT-PGM-ID     PIC X(08).
003020           05  VGCH-EXTRACT-SEQ-NBR    PIC 9(07) COMP.
003030           05  VGCH-RECORD-STATUS-CD   PIC X(01).
003040               88  VGCH-STATUS-NORMAL       VALUE 'N'.
003050               88  VGCH-STATUS-REVIEW       VALUE 'R'.
003060           05  FILLER                  PIC X(20).
003200
