000100      *****************************************************************
000200      *                                                               *
000300      *   VGITEM    --  BILLABLE ITEM MASTER RECORD LAYOUT            *
000400      *   VALLEY GENERAL BUILDERS, INC.  -  DATA PROCESSING           *
000500      *                                                               *
000600      *   ONE RECORD PER BILLABLE ITEM.  VGI-ITEM-TYPE DISCRIMINATES  *
000700      *   WHICH OF THE THREE VARIANT GROUPS BELOW IS POPULATED -      *
000800      *   EQUIPMENT (E), MATERIAL (M) OR CONTRACT (C).  EQUIPMENT     *
000900      *   ITEMS ARE FURTHER SPLIT INTO PLAIN PURCHASE / LEASE /       *
001000      *   RENTAL BY THE USAGE-TYPE CARRIED ON THE INVOICE LINE (SEE   *
001100      *   VGINVLIN) RATHER THAN ON THIS MASTER.  READ-ONLY MASTER.    *
001200      *                                                               *
001300      *   VGI-CONTRACT-DATA IS THE WIDEST OF THE THREE VARIANTS AND   *
001400      *   IS DECLARED FIRST; VGI-EQUIPMENT-DATA AND VGI-MATERIAL-DATA *
001500      *   REDEFINE IT SO ONLY ONE SET OF VARIANT BYTES EVER NEEDS TO  *
001600      *   BE CARRIED ON THE RECORD.                                   *
001700      *                                                               *
001800      *****************************************************************
001900      *  CHANGE HISTORY                                               *
002000      *  07/02/85  RDEL   ORIGINAL LAYOUT - EQUIPMENT AND MATERIAL     *
002100      *                   ITEMS ONLY, PER DP REQUEST 85-121.          *
002200      *  05/18/89  RDEL   ADDED ITEM-TYPE 'C' (CONTRACT) AND THE       *
002300      *                   VGI-CONTRACT-DATA VARIANT - SERVICE LINE     *
002400      *                   OF BUSINESS REQUEST 89-204.                 *
002500      *  09/30/98  TMRK   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *
002600      *                   NO CHANGE REQUIRED.  REQUEST 98-551.        *
002700      *****************************************************************
002800       01  VG-ITEM-REC.
002900           05  VGI-ITEM-UUID           PIC X(36).
003000           05  VGI-ITEM-TYPE           PIC X(01).
003100               88  VGI-TYPE-EQUIPMENT       VALUE 'E'.
003200               88  VGI-TYPE-MATERIAL        VALUE 'M'.
003300               88  VGI-TYPE-CONTRACT        VALUE 'C'.
003400           05  VGI-ITEM-NAME           PIC X(40).
003500           05  VGI-CONTRACT-DATA.
003600               10  VGI-CONTRACT-COMPANY-UUID
003700                                       PIC X(36).
003800               10  VGI-CONTRACT-AMOUNT PIC S9(9)V99 COMP-3.
003900           05  VGI-EQUIPMENT-DATA REDEFINES VGI-CONTRACT-DATA.
004000               10  VGI-MODEL-NUMBER    PIC X(20).
004100               10  VGI-RETAIL-PRICE    PIC S9(7)V99 COMP-3.
004200               10  FILLER              PIC X(17).
004300           05  VGI-MATERIAL-DATA REDEFINES VGI-CONTRACT-DATA.
004400               10  VGI-UNIT            PIC X(10).
004500               10  VGI-COST-PER-UNIT   PIC S9(7)V99 COMP-3.
004600               10  FILLER              PIC X(27).
004700           05  FILLER                  PIC X(09).
004800
