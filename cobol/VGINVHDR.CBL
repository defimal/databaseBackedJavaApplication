000100      *****************************************************************
000200      *                                                               *
000300      *   VGINVHDR  --  INVOICE MASTER RECORD LAYOUT                  *
000400      *   VALLEY GENERAL BUILDERS, INC.  -  DATA PROCESSING           *
000500      *                                                               *
000600      *   ONE RECORD PER INVOICE.  LINE ITEMS ARE CARRIED SEPARATELY  *
000700      *   ON THE INVOICE-ITEM MASTER (SEE VGINVLIN) AND JOINED BY     *
000800      *   VGIH-INVOICE-UUID.  READ-ONLY MASTER.                       *
000900      *                                                               *
001000      *****************************************************************
001100      *  CHANGE HISTORY                                               *
001200      *  08/11/86  RDEL   ORIGINAL LAYOUT - PER DP REQUEST 86-040.     *
001210      *  02/19/90  RDEL   ADDED VGIH-INVOICE-NUMBER AND VGIH-PURCHASE- *
001220      *                   ORDER-NUMBER FOR THE CUSTOMER PO CROSS-      *
001230      *                   REFERENCE REQUEST.  REQUEST 90-058.         *
001240      *  07/08/93  RDEL   ADDED VGIH-DUE-DATE, VGIH-TERMS-CD AND       *
001250      *                   VGIH-BATCH-ID FOR THE AR AGING PROJECT.      *
001260      *                   REQUEST 93-140.                             *
001300      *  09/30/98  TMRK   Y2K REVIEW - VGIH-INVOICE-DATE ALREADY       *
001400      *                   CARRIES A 4-DIGIT YEAR, NO CHANGE REQUIRED.  *
001500      *                   REQUEST 98-551.                             *
001510      *  05/14/01  RDEL   ADDED VGIH-INVOICE-STATUS-CD AND             *
001520      *                   VGIH-PRINTED-SW.  REQUEST 01-167.           *
001530      *  08/22/05  RDEL   ADDED VGIH-DATE-LAST-MAINT AND VGIH-MAINT-   *
001540      *                   USER-ID FOR THE DATA GOVERNANCE AUDIT TRAIL  *
001550      *                   PROJECT.  REQUEST 05-310.                05310RQ
001600      *****************************************************************
001700       01  VG-INVOICE-REC.
001800           05  VGIH-INVOICE-UUID       PIC X(36).
001900           05  VGIH-CUSTOMER-COMPANY-UUID
002000                                       PIC X(36).
002100           05  VGIH-SALESPERSON-UUID   PIC X(36).
002200           05  VGIH-INVOICE-DATE       PIC 9(08).
002210           05  VGIH-INVOICE-NUMBER     PIC X(12).
002220           05  VGIH-PURCHASE-ORDER-NUMBER
002230                                       PIC X(20).
002240           05  VGIH-DUE-DATE           PIC 9(08).
002250           05  VGIH-TERMS-CD           PIC X(02).
002260           05  VGIH-BATCH-ID           PIC X(08).
002270           05  VGIH-INVOICE-STATUS-CD  PIC X(01).
002280               88  VGIH-STATUS-OPEN         VALUE 'O'.
002290               88  VGIH-STATUS-PAID         VALUE 'P'.
002300               88  VGIH-STATUS-VOID         VALUE 'V'.
002310           05  VGIH-PRINTED-SW         PIC X(01).
002320               88  VGIH-ALREADY-PRINTED     VALUE 'Y'.
002330           05  VGIH-DATE-LAST-MAINT    PIC 9(08).
002340           05  VGIH-MAINT-USER-ID      PIC X(08).
002350           05  FILLER                  PIC X(15).
002400
