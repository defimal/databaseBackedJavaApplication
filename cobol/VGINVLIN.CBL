000100      *****************************************************************
000200      *                                                               *
000300      *   VGINVLIN  --  INVOICE-ITEM (LINE) MASTER RECORD LAYOUT      *
000400      *   VALLEY GENERAL BUILDERS, INC.  -  DATA PROCESSING           *
000500      *                                                               *
000600      *   ONE RECORD PER LINE ON AN INVOICE.  JOINS TO VGINVHDR BY    *
000700      *   VGIL-INVOICE-UUID AND TO VGITEM BY VGIL-ITEM-UUID.  THE     *
000800      *   SOURCE EXTRACT DOES NOT GUARANTEE LINES FOR THE SAME        *
000900      *   INVOICE ARE CONTIGUOUS, SO VGBINV01 BUCKETS THEM IN MEMORY  *
001000      *   RATHER THAN RELYING ON SEQUENCE.  READ-ONLY MASTER.         *
001100      *                                                               *
001200      *   ONLY THE FIELDS THAT APPLY TO THE LINE'S USAGE-TYPE /       *
001300      *   ITEM-TYPE ARE MEANINGFUL - SEE VGBINV01 4000-CALC-LINE.     *
001400      *                                                               *
001500      *****************************************************************
001600      *  CHANGE HISTORY                                               *
001700      *  08/11/86  RDEL   ORIGINAL LAYOUT - PURCHASE LINES ONLY, PER   *
001800      *                   DP REQUEST 86-040.                          *
001900      *  03/02/87  RDEL   ADDED VGIL-QUANTITY FOR MATERIAL LINES.      *
002000      *  05/18/89  RDEL   ADDED VGIL-CONTRACT-LINE-AMOUNT FOR THE      *
002100      *                   SERVICE CONTRACT LINE OF BUSINESS REQUEST    *
002200      *                   89-204.                                      *
002300      *  02/14/94  RDEL   ADDED VGIL-USAGE-TYPE, VGIL-RENTAL-HOURS,    *
002400      *                   VGIL-LEASE-START-DATE/END-DATE FOR THE NEW   *
002500      *                   EQUIPMENT LEASE AND RENTAL LINES OF          *
002600      *                   BUSINESS - REQUEST 94-077.                  *
002610      *  07/21/96  RDEL   ADDED VGIL-LINE-NUMBER AND VGIL-DESCRIPTION- *
002620      *                   OVERRIDE FOR PRINTED-LINE-ORDER AND CUSTOM   *
002630      *                   WORDING REQUESTS.  REQUEST 96-288.          *
002700      *  09/30/98  TMRK   Y2K REVIEW - LEASE DATES ALREADY CARRY A     *
002800      *                   4-DIGIT YEAR, NO CHANGE REQUIRED.  REQUEST   *
002900      *                   98-551.                                     *
002910      *  04/02/99  RDEL   ADDED VGIL-DISCOUNT-PCT AND VGIL-TAXABLE-SW  *
002920      *                   FOR THE TAX-EXEMPT CUSTOMER PROJECT.         *
002930      *                   REQUEST 99-101.                             *
002940      *  08/22/05  RDEL   ADDED VGIL-DATE-LAST-MAINT AND VGIL-MAINT-   *
002950      *                   USER-ID FOR THE DATA GOVERNANCE AUDIT TRAIL  *
002960      *                   PROJECT.  REQUEST 05-310.                05310RQ
003000      *****************************************************************
003100       01  VG-INVLINE-REC.
003200           05  VGIL-INVOICE-UUID       PIC X(36).
003300           05  VGIL-ITEM-UUID          PIC X(36).
003400           05  VGIL-USAGE-TYPE         PIC X(01).
003500               88  VGIL-USAGE-PURCHASE      VALUE 'P'.
003600               88  VGIL-USAGE-LEASE         VALUE 'L'.
003700               88  VGIL-USAGE-RENTAL        VALUE 'R'.
003800           05  VGIL-QUANTITY           PIC 9(07).
003900           05  VGIL-CONTRACT-LINE-AMOUNT
004000                                       PIC S9(9)V99 COMP-3.
004100           05  VGIL-RENTAL-HOURS       PIC S9(5)V99 COMP-3.
004200           05  VGIL-LEASE-START-DATE   PIC 9(08).
004300           05  VGIL-LEASE-END-DATE     PIC 9(08).
004310           05  VGIL-LINE-NUMBER        PIC 9(03).
004320           05  VGIL-DESCRIPTION-OVERRIDE
004330                                       PIC X(40).
004340           05  VGIL-DISCOUNT-PCT       PIC S9(3)V99 COMP-3.
004350           05  VGIL-TAXABLE-SW         PIC X(01).
004360               88  VGIL-LINE-TAXABLE        VALUE 'Y'.
004370               88  VGIL-LINE-NONTAXABLE     VALUE 'N'.
004380           05  VGIL-DATE-LAST-MAINT    PIC 9(08).
004390           05  VGIL-MAINT-USER-ID      PIC X(08).
004400           05  FILLER                  PIC X(10).
004500
