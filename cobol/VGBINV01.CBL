000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.          VGBINV01.
000300       AUTHOR.              R. DELACROIX.
000400       INSTALLATION.        VALLEY GENERAL BUILDERS, INC. - DATA
000500                             PROCESSING.
000600       DATE-WRITTEN.        02/14/94.
000700       DATE-COMPILED.
000800       SECURITY.            COMPANY CONFIDENTIAL - DATA PROCESSING
000900                             DEPARTMENT USE ONLY.
001000
001100      *****************************************************************
001200      *                                                               *
001300      *   VGBINV01  -  INVOICE LINE CALCULATION AND ACCUMULATION      *
001400      *                                                               *
001500      *   READS THE ITEM, INVOICE AND INVOICE-ITEM MASTERS AND, FOR   *
001600      *   EACH INVOICE LINE, COMPUTES THE LINE SUBTOTAL AND TAX PER   *
001700      *   THE ITEM'S BILLING TYPE (EQUIPMENT PURCHASE, EQUIPMENT      *
001800      *   LEASE, EQUIPMENT RENTAL, MATERIAL OR SERVICE CONTRACT).     *
001900      *   LINES ARE ROLLED UP TO THE OWNING INVOICE AS THEY ARE READ. *
002000      *   ONE VGCALCHD RECORD PER INVOICE AND ONE VGCALCLN RECORD PER *
002100      *   LINE ARE WRITTEN FOR VGBINV02 AND VGBINV03 TO REPORT FROM.  *
002200      *   THIS STEP DOES NOT PRINT A REPORT AND DOES NOT TOUCH THE    *
002300      *   PERSON OR COMPANY MASTERS - THOSE ARE READ BY THE REPORT    *
002400      *   STEPS ONLY.                                                 *
002500      *                                                               *
002600      *****************************************************************
002700      *  CHANGE HISTORY                                               *
002800      *  02/14/94  RDEL   ORIGINAL PROGRAM.  FIRST RUN OF THE LEASE/   *
002900      *                   RENTAL LINE OF BUSINESS, REQUEST 94-077.    *
003000      *                   EQUIPMENT PURCHASE, MATERIAL AND CONTRACT    *
003100      *                   CALCULATIONS CARRIED FORWARD FROM THE OLD    *
003200      *                   SINGLE-PASS BILLING PROGRAM BEING RETIRED.   *
003300      *  11/03/95  RDEL   CORRECTED RENTAL TAX RATE FROM 4.3% TO THE   *
003400      *                   CONTRACTED 4.38% - REQUEST 95-612.          *
003500      *  09/30/98  TMRK   Y2K REVIEW.  4650-CALC-ABS-DAYS ALREADY      *
003600      *                   CARRIES A 4-DIGIT YEAR THROUGHOUT AND WAS    *
003700      *                   TESTED ACROSS THE 1999/2000 ROLLOVER WITH    *
003800      *                   NO FAILURES.  REQUEST 98-551.           98551RQ 
003900      *  04/12/01  LWNG   RAISED THE ITEM AND INVOICE WORK TABLES FROM *
004000      *                   1500 TO 3000 ENTRIES - NIGHTLY VOLUME HAD    *
004100      *                   OUTGROWN THE ORIGINAL SIZING.  REQUEST       *
004200      *                   01-229.                                 01229RQ 
004300      *  07/19/04  LWNG   ADDED THE WS-DEBUG-SW TRACE SWITCH FOR       *
004400      *                   PRODUCTION SUPPORT - TOGGLE VIA UPSI-0 ON    *
004500      *                   THE JCL EXEC CARD.  REQUEST 04-388.         *
004505      *  08/22/05  RDEL   3100-WRITE-CALC-HEADERS AND 4700-WRITE-CALC-   *
004506      *                   LINE NOW STAMP VGCH-EXTRACT-PGM-ID/-SEQ-NBR    *
004507      *                   AND VGCL-EXTRACT-PGM-ID/-SEQ-NBR SO A RERUN    *
004508      *                   CAN BE TRACED BACK TO THIS STEP.  REQUEST      *
004509      *                   05-310.                                05310RQ
004510      *  03/08/06  RDEL   CORRECTED 4650-CALC-ABS-DAYS.  THE LEAP DAY   *
004520      *                   COUNT WAS PULLED FROM THE RECORD'S OWN YEAR, *
004530      *                   DOUBLE-COUNTING FEB 29 ON MAR-DEC DATES IN A *
004540      *                   LEAP YEAR AND MISCOUNTING THE DEC 31/JAN 1   *
004550      *                   BOUNDARY.  LEAP DAYS ARE NOW COUNTED THROUGH *
004560      *                   THE PRIOR YEAR ONLY - THE 09/30/98 Y2K       *
004570      *                   REVIEW SHOULD HAVE CAUGHT THIS.  REQUEST     *
004580      *                   06-114.                              06114RQ
004600      *****************************************************************
004700
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SPECIAL-NAMES.
005100           UPSI-0 ON STATUS IS WS-DEBUG-SW-ON
005200                  OFF STATUS IS WS-DEBUG-SW-OFF.
005300           CLASS VALID-ITEM-TYPE IS 'E' 'M' 'C'.
005400           CLASS VALID-USAGE-TYPE IS 'P' 'L' 'R'.
005500
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800
005900           SELECT ITEM-IN
006000               ASSIGN TO ITEM-IN
006100               ORGANIZATION IS LINE SEQUENTIAL.
006200
006300           SELECT INVOICE-IN
006400               ASSIGN TO INVOICE-IN
006500               ORGANIZATION IS LINE SEQUENTIAL.
006600
006700           SELECT INVLINE-IN
006800               ASSIGN TO INVLINE-IN
006900               ORGANIZATION IS LINE SEQUENTIAL.
007000
007100           SELECT CALCHDR-OUT
007200               ASSIGN TO CALCHDR-OUT
007300               ORGANIZATION IS SEQUENTIAL.
007400
007500           SELECT CALCLIN-OUT
007600               ASSIGN TO CALCLIN-OUT
007700               ORGANIZATION IS SEQUENTIAL.
007800
007900       DATA DIVISION.
008000       FILE SECTION.
008100
008200       FD  ITEM-IN
008300           LABEL RECORD IS STANDARD
008400           RECORD CONTAINS 128 CHARACTERS
008500           DATA RECORD IS VG-ITEM-REC.
008600           COPY VGITEM.
008700
008800       FD  INVOICE-IN
008900           LABEL RECORD IS STANDARD
009000           RECORD CONTAINS 128 CHARACTERS
009100           DATA RECORD IS VG-INVOICE-REC.
009200           COPY VGINVHDR.
009300
009400       FD  INVLINE-IN
009500           LABEL RECORD IS STANDARD
009600           RECORD CONTAINS 112 CHARACTERS
009700           DATA RECORD IS VG-INVLINE-REC.
009800           COPY VGINVLIN.
009900
010000       FD  CALCHDR-OUT
010100           LABEL RECORD IS STANDARD
010200           RECORD CONTAINS 144 CHARACTERS
010300           DATA RECORD IS VG-CALC-HDR-REC.
010400           COPY VGCALCHD.
010500
010600       FD  CALCLIN-OUT
010700           LABEL RECORD IS STANDARD
010800           RECORD CONTAINS 128 CHARACTERS
010900           DATA RECORD IS VG-CALC-LIN-REC.
011000           COPY VGCALCLN.
011100
011200       WORKING-STORAGE SECTION.
011300
011400       77  WS-MORE-LINES-SW     PIC X(03)    VALUE 'YES'.
011500           88  WS-NO-MORE-LINES              VALUE 'NO '.
011600       77  WS-ITEM-TBL-COUNT    PIC 9(04) COMP VALUE ZERO.
011700       77  WS-INV-TBL-COUNT     PIC 9(04) COMP VALUE ZERO.
011800
011900       01  WS-WORK-AREA.
012000           05  WS-MATCH-SW          PIC X(03)    VALUE 'NO '.
012100               88  WS-MATCH-FOUND                VALUE 'YES'.
012200           05  WS-ITM-IDX           PIC 9(04) COMP VALUE ZERO.
012300           05  WS-INV-IDX           PIC 9(04) COMP VALUE ZERO.
012400           05  WS-LINE-CTR          PIC 9(07) COMP VALUE ZERO.
012500           05  FILLER               PIC X(10)    VALUE SPACES.
012600
012700      *    ITEM WORK TABLE - LOADED ONCE FROM ITEM-IN, SEARCHED FOR    *
012800      *    EVERY INVOICE LINE BY VGIL-ITEM-UUID.                      *
012900       01  WS-ITEM-TABLE.
013000           05  WS-ITEM-ENTRY OCCURS 3000 TIMES INDEXED BY WS-ITM-X.
013100               10  WS-IT-UUID           PIC X(36).
013200               10  WS-IT-TYPE           PIC X(01).
013300               10  WS-IT-NAME           PIC X(40).
013400               10  WS-IT-RETAIL-PRICE   PIC S9(7)V99 COMP-3.
013500               10  WS-IT-COST-PER-UNIT  PIC S9(7)V99 COMP-3.
013600               10  WS-IT-CONTRACT-AMT   PIC S9(9)V99 COMP-3.
013700               10  FILLER               PIC X(08)    VALUE SPACES.
013800
013900      *    INVOICE WORK TABLE - LOADED ONCE FROM INVOICE-IN, THEN      *
014000      *    ACCUMULATED INTO AS EACH INVLINE-IN RECORD IS CALCULATED.  *
014100       01  WS-INVOICE-TABLE.
014200           05  WS-INV-ENTRY OCCURS 3000 TIMES INDEXED BY WS-INV-X.
014300               10  WS-INV-UUID          PIC X(36).
014400               10  WS-INV-CUST-UUID     PIC X(36).
014500               10  WS-INV-SLSP-UUID     PIC X(36).
014600               10  WS-INV-DATE          PIC 9(08).
014700               10  WS-INV-SUBTOTAL      PIC S9(9)V99 COMP-3.
014800               10  WS-INV-TAX           PIC S9(9)V99 COMP-3.
014900               10  WS-INV-TOTAL         PIC S9(9)V99 COMP-3.
015000               10  WS-INV-ITEM-CNT      PIC 9(05) COMP.
015100               10  FILLER               PIC X(08)    VALUE SPACES.
015200
015300      *    DATE-TO-ABSOLUTE-DAY WORK AREA FOR THE LEASE CALCULATION.   *
015400      *    WS-DC-YYYYMMDD-R REDEFINES THE INPUT DATE SO THE YEAR,      *
015500      *    MONTH AND DAY CAN BE PULLED APART WITHOUT UNSTRING.         *
015600       01  WS-DATE-CALC-AREA.
015700           05  WS-DC-YYYYMMDD       PIC 9(08).
015800           05  WS-DC-YYYYMMDD-R REDEFINES WS-DC-YYYYMMDD.
015900               10  WS-DC-YY         PIC 9(04).
016000               10  WS-DC-MM         PIC 9(02).
016100               10  WS-DC-DD         PIC 9(02).
016200           05  WS-DC-ABS-DAYS       PIC 9(07) COMP.
016300           05  WS-DC-LEAP-DAYS      PIC 9(05) COMP.
016400           05  WS-DC-CHK4           PIC 9(04) COMP.
016500           05  WS-DC-CHK100         PIC 9(04) COMP.
016600           05  WS-DC-CHK400         PIC 9(04) COMP.
016700           05  WS-DC-LEAP-SW        PIC X(01)    VALUE 'N'.
016800               88  WS-DC-IS-LEAP-YEAR            VALUE 'Y'.
016900           05  FILLER               PIC X(05)    VALUE SPACES.
017000
017100      *    CUMULATIVE DAYS BEFORE EACH MONTH, BUILT AS A LITERAL       *
017200      *    TABLE AND PICKED APART WITH A REDEFINES, PER SHOP PRACTICE. *
017300       01  WS-CUM-DAYS-VALUES.
017400           05  FILLER               PIC 9(03)    VALUE 000.
017500           05  FILLER               PIC 9(03)    VALUE 031.
017600           05  FILLER               PIC 9(03)    VALUE 059.
017700           05  FILLER               PIC 9(03)    VALUE 090.
017800           05  FILLER               PIC 9(03)    VALUE 120.
017900           05  FILLER               PIC 9(03)    VALUE 151.
018000           05  FILLER               PIC 9(03)    VALUE 181.
018100           05  FILLER               PIC 9(03)    VALUE 212.
018200           05  FILLER               PIC 9(03)    VALUE 243.
018300           05  FILLER               PIC 9(03)    VALUE 273.
018400           05  FILLER               PIC 9(03)    VALUE 304.
018500           05  FILLER               PIC 9(03)    VALUE 334.
018600       01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
018700           05  WS-CUM-DAYS          PIC 9(03) OCCURS 12 TIMES.
018800
018900      *    LINE CALCULATION WORK FIELDS.                               *
019000       01  WS-CALC-AREA.
019100           05  WS-LEASE-START-ABS   PIC 9(07) COMP.
019200           05  WS-LEASE-END-ABS     PIC 9(07) COMP.
019300           05  WS-LEASE-DAYS        PIC S9(07) COMP.
019400           05  WS-LEASE-YEARS       PIC S9(3)V9(6) COMP-3.
019500           05  WS-LEASE-AMORT-FCTR  PIC S9(3)V9(6) COMP-3.
019600           05  WS-RENTAL-HRLY-RATE  PIC S9(7)V9(6) COMP-3.
019700           05  WS-LINE-SUBTOTAL     PIC S9(9)V99 COMP-3.
019800           05  WS-LINE-TAX          PIC S9(9)V99 COMP-3.
019900           05  FILLER               PIC X(05)    VALUE SPACES.
020000
020100       COPY VGCALCHD
020200           REPLACING VG-CALC-HDR-REC BY WS-CALC-HDR-OUT-AREA.
020300       COPY VGCALCLN
020400           REPLACING VG-CALC-LIN-REC BY WS-CALC-LIN-OUT-AREA.
020500
020600
020700       PROCEDURE DIVISION.
020800
020900       0000-VGBINV01.
021000           PERFORM 1000-INIT.
021100           PERFORM 2000-MAINLINE
021200               UNTIL WS-NO-MORE-LINES.
021300           PERFORM 3000-CLOSING.
021400           STOP RUN.
021500
021600
021700       1000-INIT.
021800           IF WS-DEBUG-SW-ON
021900               DISPLAY 'VGBINV01 - TRACE ON - BEGIN LOAD TABLES'
022000           END-IF.
022100
022200           OPEN INPUT ITEM-IN.
022300           OPEN INPUT INVOICE-IN.
022400           OPEN INPUT INVLINE-IN.
022500           OPEN OUTPUT CALCHDR-OUT.
022600           OPEN OUTPUT CALCLIN-OUT.
022700
022800           PERFORM 9010-READ-ITEM.
022900           PERFORM 1100-LOAD-ITEM-TABLE
023000               UNTIL VGI-ITEM-UUID = HIGH-VALUES.
023100
023200           PERFORM 9020-READ-INVOICE.
023300           PERFORM 1200-LOAD-INVOICE-TABLE
023400               UNTIL VGIH-INVOICE-UUID = HIGH-VALUES.
023500
023600           PERFORM 9000-READ-INVLINE.
023700
023800
023900       1100-LOAD-ITEM-TABLE.
024000           IF VGI-ITEM-TYPE NOT VALID-ITEM-TYPE
024100               DISPLAY 'VGBINV01 - INVALID ITEM TYPE ON ITEM '
024200                   VGI-ITEM-UUID
024300           END-IF.
024400
024500           ADD 1 TO WS-ITEM-TBL-COUNT.
024600           SET WS-ITM-X TO WS-ITEM-TBL-COUNT.
024700           MOVE VGI-ITEM-UUID        TO WS-IT-UUID (WS-ITM-X).
024800           MOVE VGI-ITEM-TYPE        TO WS-IT-TYPE (WS-ITM-X).
024900           MOVE VGI-ITEM-NAME        TO WS-IT-NAME (WS-ITM-X).
025000           MOVE VGI-RETAIL-PRICE     TO WS-IT-RETAIL-PRICE (WS-ITM-X).
025100           MOVE VGI-COST-PER-UNIT    TO
025200                                     WS-IT-COST-PER-UNIT (WS-ITM-X).
025300           MOVE VGI-CONTRACT-AMOUNT  TO
025400                                     WS-IT-CONTRACT-AMT (WS-ITM-X).
025500
025600           PERFORM 9010-READ-ITEM.
025700
025800
025900       1200-LOAD-INVOICE-TABLE.
026000           ADD 1 TO WS-INV-TBL-COUNT.
026100           SET WS-INV-X TO WS-INV-TBL-COUNT.
026200           MOVE VGIH-INVOICE-UUID    TO WS-INV-UUID (WS-INV-X).
026300           MOVE VGIH-CUSTOMER-COMPANY-UUID TO
026400                                     WS-INV-CUST-UUID (WS-INV-X).
026500           MOVE VGIH-SALESPERSON-UUID TO
026600                                     WS-INV-SLSP-UUID (WS-INV-X).
026700           MOVE VGIH-INVOICE-DATE    TO WS-INV-DATE (WS-INV-X).
026800           MOVE ZERO                 TO WS-INV-SUBTOTAL (WS-INV-X).
026900           MOVE ZERO                 TO WS-INV-TAX (WS-INV-X).
027000           MOVE ZERO                 TO WS-INV-TOTAL (WS-INV-X).
027100           MOVE ZERO                 TO WS-INV-ITEM-CNT (WS-INV-X).
027200
027300           PERFORM 9020-READ-INVOICE.
027400
027500
027600       2000-MAINLINE.
027700           PERFORM 2100-FIND-ITEM.
027800           PERFORM 2200-FIND-INVOICE.
027900           PERFORM 4000-CALC-LINE.
028000           PERFORM 4600-POST-TO-INVOICE.
028100           PERFORM 4700-WRITE-CALC-LINE.
028200           PERFORM 9000-READ-INVLINE.
028300
028400
028500       2100-FIND-ITEM.
028600           MOVE 'NO '   TO WS-MATCH-SW.
028700           SET WS-ITM-X TO 1.
028800           PERFORM 2110-SCAN-ITEM
028900               UNTIL WS-ITM-X > WS-ITEM-TBL-COUNT
029000                   OR WS-MATCH-FOUND.
029100
029200
029300       2110-SCAN-ITEM.
029400           IF VGIL-ITEM-UUID = WS-IT-UUID (WS-ITM-X)
029500               MOVE 'YES' TO WS-MATCH-SW
029600           ELSE
029700               SET WS-ITM-X UP BY 1
029800           END-IF.
029900
030000
030100       2200-FIND-INVOICE.
030200           MOVE 'NO '   TO WS-MATCH-SW.
030300           SET WS-INV-X TO 1.
030400           PERFORM 2210-SCAN-INVOICE
030500               UNTIL WS-INV-X > WS-INV-TBL-COUNT
030600                   OR WS-MATCH-FOUND.
030700
030800
030900       2210-SCAN-INVOICE.
031000           IF VGIL-INVOICE-UUID = WS-INV-UUID (WS-INV-X)
031100               MOVE 'YES' TO WS-MATCH-SW
031200           ELSE
031300               SET WS-INV-X UP BY 1
031400           END-IF.
031500
031600
031700      *    4000-CALC-LINE DISPATCHES ON ITEM-TYPE, AND FOR EQUIPMENT   *
031800      *    LINES FURTHER DISPATCHES ON THE LINE'S USAGE-TYPE.  ONLY    *
031900      *    ONE OF 4100/4200/4300/4400/4500 FIRES PER LINE.            *
032000       4000-CALC-LINE.
032100           MOVE ZERO TO WS-LINE-SUBTOTAL.
032200           MOVE ZERO TO WS-LINE-TAX.
032300
032400           EVALUATE TRUE
032500               WHEN WS-IT-TYPE (WS-ITM-X) = 'M'
032600                   PERFORM 4200-CALC-MATERIAL
032700               WHEN WS-IT-TYPE (WS-ITM-X) = 'C'
032800                   PERFORM 4300-CALC-CONTRACT
032900               WHEN WS-IT-TYPE (WS-ITM-X) = 'E'
033000                       AND VGIL-USAGE-LEASE
033100                   PERFORM 4400-CALC-LEASE
033200               WHEN WS-IT-TYPE (WS-ITM-X) = 'E'
033300                       AND VGIL-USAGE-RENTAL
033400                   PERFORM 4500-CALC-RENTAL
033500               WHEN WS-IT-TYPE (WS-ITM-X) = 'E'
033600                   PERFORM 4100-CALC-EQUIPMENT
033700               WHEN OTHER
033800      *            ITEM-TYPE NOT ONE OF E/M/C - SHOULD NOT OCCUR ON    *
033900      *            A CLEAN MASTER.  LEAVE SUBTOTAL/TAX AT ZERO.        *
034000                   CONTINUE
034100           END-EVALUATE.
034200
034300
034400      *    EQUIPMENT - PLAIN PURCHASE (USAGE-TYPE 'P' OR UNSPECIFIED). *
034500       4100-CALC-EQUIPMENT.
034600           COMPUTE WS-LINE-SUBTOTAL ROUNDED =
034700               WS-IT-RETAIL-PRICE (WS-ITM-X).
034800           COMPUTE WS-LINE-TAX ROUNDED =
034900               WS-LINE-SUBTOTAL * 0.0525.
035000
035100
035200      *    MATERIAL - SOLD BY THE UNIT.                                *
035300       4200-CALC-MATERIAL.
035400           COMPUTE WS-LINE-SUBTOTAL ROUNDED =
035500               WS-IT-COST-PER-UNIT (WS-ITM-X) * VGIL-QUANTITY.
035600           COMPUTE WS-LINE-TAX ROUNDED =
035700               WS-LINE-SUBTOTAL * 0.0715.
035800
035900
036000      *    SERVICE CONTRACT - TAX-EXEMPT.                               *
036100       4300-CALC-CONTRACT.
036200           COMPUTE WS-LINE-SUBTOTAL ROUNDED =
036300               VGIL-CONTRACT-LINE-AMOUNT.
036400           MOVE ZERO TO WS-LINE-TAX.
036500
036600
036700      *    EQUIPMENT - LEASE.  SUBTOTAL IS THE RETAIL PRICE AMORTIZED  *
036800      *    OVER A 5-YEAR SCHEDULE AND MARKED UP 50%.  TAX IS A FLAT    *
036900      *    $1500 WHEN THE SUBTOTAL EXCEEDS $12,500, OTHERWISE NONE.    *
037000       4400-CALC-LEASE.
037100           MOVE VGIL-LEASE-START-DATE TO WS-DC-YYYYMMDD.
037200           PERFORM 4650-CALC-ABS-DAYS.
037300           MOVE WS-DC-ABS-DAYS TO WS-LEASE-START-ABS.
037400
037500           MOVE VGIL-LEASE-END-DATE   TO WS-DC-YYYYMMDD.
037600           PERFORM 4650-CALC-ABS-DAYS.
037700           MOVE WS-DC-ABS-DAYS TO WS-LEASE-END-ABS.
037800
037900           COMPUTE WS-LEASE-DAYS =
038000               (WS-LEASE-END-ABS - WS-LEASE-START-ABS) + 1.
038100           COMPUTE WS-LEASE-YEARS = WS-LEASE-DAYS / 365.
038200           COMPUTE WS-LEASE-AMORT-FCTR = WS-LEASE-YEARS / 5.
038300
038400           COMPUTE WS-LINE-SUBTOTAL ROUNDED =
038500               WS-LEASE-AMORT-FCTR * WS-IT-RETAIL-PRICE (WS-ITM-X)
038600                   * 1.5.
038700
038800           IF WS-LINE-SUBTOTAL > 12500.00
038900               MOVE 1500.00 TO WS-LINE-TAX
039000           ELSE
039100               MOVE ZERO    TO WS-LINE-TAX
039200           END-IF.
039300
039400
039500      *    EQUIPMENT - RENTAL.  SUBTOTAL IS HOURS RENTED TIMES A       *
039600      *    HOURLY RATE OF 0.1% OF THE RETAIL PRICE.                    *
039700       4500-CALC-RENTAL.
039800           COMPUTE WS-RENTAL-HRLY-RATE =
039900               WS-IT-RETAIL-PRICE (WS-ITM-X) * 0.001.
040000           COMPUTE WS-LINE-SUBTOTAL ROUNDED =
040100               WS-RENTAL-HRLY-RATE * VGIL-RENTAL-HOURS.
040200           COMPUTE WS-LINE-TAX ROUNDED =
040300               WS-LINE-SUBTOTAL * 0.0438.
040400
040500
040600      *    CONVERTS A YYYYMMDD DATE INTO AN ABSOLUTE DAY NUMBER SO     *
040700      *    LEASE DURATIONS CAN BE SUBTRACTED ACROSS YEAR BOUNDARIES    *
040800      *    WITHOUT A CALENDAR TABLE.  NO INTRINSIC DATE FUNCTIONS      *
040900      *    ARE USED - THIS SHOP'S COMPILER LEVEL DOES NOT CARRY THEM.  *
041000       4650-CALC-ABS-DAYS.
041100           COMPUTE WS-DC-CHK4   = WS-DC-YY - ((WS-DC-YY / 4) * 4).
041200           COMPUTE WS-DC-CHK100 = WS-DC-YY - ((WS-DC-YY / 100) * 100).
041300           COMPUTE WS-DC-CHK400 = WS-DC-YY - ((WS-DC-YY / 400) * 400).
041400
041500           MOVE 'N' TO WS-DC-LEAP-SW.
041600           IF WS-DC-CHK4 = 0
041700                   AND (WS-DC-CHK100 NOT = 0 OR WS-DC-CHK400 = 0)
041800               MOVE 'Y' TO WS-DC-LEAP-SW
041900           END-IF.
041910
041920      *    03/08/06 RDEL - LEAP DAYS COUNTED THROUGH THE PRIOR YEAR  06114RQ
041930      *    ONLY.  THE CURRENT YEAR'S OWN FEB 29, IF ANY, IS ADDED    06114RQ
041940      *    BELOW ONLY FOR DATES FALLING IN MARCH OR LATER.           06114RQ
042100           COMPUTE WS-DC-LEAP-DAYS =
042200               ((WS-DC-YY - 1) / 4) - ((WS-DC-YY - 1) / 100)
042250                   + ((WS-DC-YY - 1) / 400).
042300           COMPUTE WS-DC-ABS-DAYS =
042400               (WS-DC-YY * 365) + WS-DC-LEAP-DAYS
042500                   + WS-CUM-DAYS (WS-DC-MM) + WS-DC-DD.
042600
042700           IF WS-DC-MM > 2 AND WS-DC-IS-LEAP-YEAR
042800               ADD 1 TO WS-DC-ABS-DAYS
042900           END-IF.
043000
043100
043200      *    ROLLS THE JUST-CALCULATED LINE INTO ITS INVOICE'S RUNNING   *
043300      *    SUBTOTAL/TAX/TOTAL AND ITEM COUNT.                         *
043400       4600-POST-TO-INVOICE.
043500           ADD WS-LINE-SUBTOTAL TO WS-INV-SUBTOTAL (WS-INV-X).
043600           ADD WS-LINE-TAX      TO WS-INV-TAX (WS-INV-X).
043700           COMPUTE WS-INV-TOTAL (WS-INV-X) =
043800               WS-INV-SUBTOTAL (WS-INV-X) + WS-INV-TAX (WS-INV-X).
043900           ADD 1 TO WS-INV-ITEM-CNT (WS-INV-X).
044000           ADD 1 TO WS-LINE-CTR.
044100
044200
044300       4700-WRITE-CALC-LINE.
044400           MOVE VGIL-INVOICE-UUID   TO VGCL-INVOICE-UUID.
044500           MOVE VGIL-ITEM-UUID      TO VGCL-ITEM-UUID.
044600           MOVE WS-IT-TYPE (WS-ITM-X)
044700                                    TO VGCL-ITEM-TYPE.
044800           MOVE WS-IT-NAME (WS-ITM-X)
044900                                    TO VGCL-ITEM-NAME.
045000           MOVE WS-LINE-SUBTOTAL    TO VGCL-LINE-SUBTOTAL.
045100           MOVE WS-LINE-TAX         TO VGCL-LINE-TAX.
045110           MOVE 'VGBINV01' TO VGCL-EXTRACT-PGM-ID.
045120           MOVE WS-LINE-CTR         TO VGCL-EXTRACT-SEQ-NBR.
045200
045300           WRITE VG-CALC-LIN-REC FROM WS-CALC-LIN-OUT-AREA.
045400
045500
045600       3000-CLOSING.
045700           PERFORM 3100-WRITE-CALC-HEADERS
045800               VARYING WS-INV-X FROM 1 BY 1
045900                   UNTIL WS-INV-X > WS-INV-TBL-COUNT.
046000
046100           IF WS-DEBUG-SW-ON
046200               DISPLAY 'VGBINV01 - LINES PROCESSED: ' WS-LINE-CTR
046300               DISPLAY 'VGBINV01 - INVOICES WRITTEN: ' WS-INV-TBL-COUNT
046400           END-IF.
046500
046600           CLOSE ITEM-IN.
046700           CLOSE INVOICE-IN.
046800           CLOSE INVLINE-IN.
046900           CLOSE CALCHDR-OUT.
047000           CLOSE CALCLIN-OUT.
047100
047200
047300       3100-WRITE-CALC-HEADERS.
047400           MOVE WS-INV-UUID (WS-INV-X)      TO VGCH-INVOICE-UUID.
047500           MOVE WS-INV-CUST-UUID (WS-INV-X) TO
047600                                     VGCH-CUSTOMER-COMPANY-UUID.
047700           MOVE WS-INV-SLSP-UUID (WS-INV-X) TO
047800                                     VGCH-SALESPERSON-UUID.
047900           MOVE WS-INV-DATE (WS-INV-X)      TO VGCH-INVOICE-DATE.
048000           MOVE WS-INV-SUBTOTAL (WS-INV-X)  TO VGCH-INVOICE-SUBTOTAL.
048100           MOVE WS-INV-TAX (WS-INV-X)       TO VGCH-INVOICE-TAX.
048200           MOVE WS-INV-TOTAL (WS-INV-X)     TO VGCH-INVOICE-TOTAL.
048300           MOVE WS-INV-ITEM-CNT (WS-INV-X)  TO VGCH-ITEM-COUNT.
048310           MOVE 'VGBINV01' TO VGCH-EXTRACT-PGM-ID.
048320           MOVE WS-INV-X TO VGCH-EXTRACT-SEQ-NBR.
048330           SET VGCH-STATUS-NORMAL TO TRUE.
048400
048500           WRITE VG-CALC-HDR-REC FROM WS-CALC-HDR-OUT-AREA.
048600
048700
048800       9000-READ-INVLINE.
048900           READ INVLINE-IN
049000               AT END
049100                   MOVE 'NO ' TO WS-MORE-LINES-SW.
049200
049300           IF WS-MORE-LINES-SW = 'YES'
049400                   AND VGIL-USAGE-TYPE NOT = SPACE
049500                   AND VGIL-USAGE-TYPE NOT VALID-USAGE-TYPE
049600               DISPLAY 'VGBINV01 - INVALID USAGE TYPE ON LINE FOR '
049700                   VGIL-INVOICE-UUID
049800           END-IF.
049900
050000
050100       9010-READ-ITEM.
050200           READ ITEM-IN
050300               AT END
050400                   MOVE HIGH-VALUES TO VGI-ITEM-UUID.
050500
050600
050700       9020-READ-INVOICE.
050800           READ INVOICE-IN
050900               AT END
051000                   MOVE HIGH-VALUES TO VGIH-INVOICE-UUID.
051100
