000100      *****************************************************************
000200      *                                                               *
000300      *   VGCOMPNY  --  COMPANY (CUSTOMER) MASTER RECORD LAYOUT       *
000400      *   VALLEY GENERAL BUILDERS, INC.  -  DATA PROCESSING           *
000500      *                                                               *
000600      *   ONE RECORD PER CUSTOMER COMPANY.  CARRIES THE BILL-TO       *
000700      *   ADDRESS AND THE UUID OF THE CONTACT PERSON (SEE VGPERSON).  *
000800      *   READ-ONLY MASTER - NO PROGRAM IN THIS SYSTEM UPDATES IT.     *
000900      *                                                               *
001000      *****************************************************************
001100      *  CHANGE HISTORY                                               *
001200      *  06/14/85  RDEL   ORIGINAL LAYOUT - PER DP REQUEST 85-118.     *
001210      *  02/11/88  RDEL   ADDED VGC-DBA-NAME AND VGC-FEDERAL-TAX-ID    *
001220      *                   FOR THE NEW 1099 REPORTING REQUIREMENT.      *
001230      *                   REQUEST 88-033.                             *
001240      *  07/19/90  RDEL   ADDED VGC-PHONE AND VGC-FAX.  REQUEST        *
001250      *                   90-144.                                     *
001300      *  11/21/91  RDEL   EXPANDED VGC-ADDRESS GROUP TO CARRY A FULL   *
001400      *                   9-DIGIT ZIP; WIDTH LEFT AT 10 FOR ZIP+4.     *
001410      *  03/05/94  RDEL   ADDED VGC-BILLING-TERMS-CD AND VGC-CREDIT-   *
001420      *                   LIMIT FOR THE CREDIT DEPARTMENT SIGN-OFF     *
001430      *                   PROCEDURE.  REQUEST 94-019.                 *
001440      *  06/12/96  RDEL   ADDED VGC-SALES-REGION-CD AND VGC-CUSTOMER-  *
001450      *                   SINCE-DATE FOR THE SALES TERRITORY           *
001460      *                   REALIGNMENT.  REQUEST 96-201.               *
001500      *  09/30/98  TMRK   Y2K REVIEW - VGC-CUSTOMER-SINCE-DATE ALREADY *
001510      *                   CARRIES A 4-DIGIT YEAR, NO CHANGE REQUIRED.  *
001600      *                   REQUEST 98-551.                             *
001610      *  08/22/05  RDEL   ADDED VGC-RECORD-STATUS-CD, VGC-DATE-LAST-   *
001620      *                   MAINT AND VGC-MAINT-USER-ID FOR THE DATA     *
001630      *                   GOVERNANCE AUDIT TRAIL PROJECT.  REQUEST     *
001640      *                   05-310.                                05310RQ
001700      *****************************************************************
001800       01  VG-COMPANY-REC.
001900           05  VGC-COMPANY-UUID        PIC X(36).
002000           05  VGC-CONTACT-PERSON-UUID PIC X(36).
002100           05  VGC-COMPANY-NAME        PIC X(40).
002110           05  VGC-DBA-NAME            PIC X(40).
002120           05  VGC-FEDERAL-TAX-ID      PIC X(11).
002130           05  VGC-PHONE               PIC X(20).
002140           05  VGC-FAX                 PIC X(20).
002200           05  VGC-ADDRESS.
002300               10  VGC-STREET          PIC X(40).
002400               10  VGC-CITY            PIC X(20).
002500               10  VGC-STATE           PIC X(2).
002600               10  VGC-ZIP             PIC X(10).
002610           05  VGC-BILLING-TERMS-CD    PIC X(02).
002620               88  VGC-TERMS-NET-30         VALUE '30'.
002630               88  VGC-TERMS-NET-60         VALUE '60'.
002640               88  VGC-TERMS-COD            VALUE 'CD'.
002650           05  VGC-CREDIT-LIMIT        PIC S9(7)V99 COMP-3.
002660           05  VGC-SALES-REGION-CD     PIC X(03).
002670           05  VGC-CUSTOMER-SINCE-DATE PIC 9(08).
002680           05  VGC-RECORD-STATUS-CD    PIC X(01).
002690               88  VGC-STATUS-ACTIVE        VALUE 'A'.
002700               88  VGC-STATUS-INACTIVE      VALUE 'I'.
002710               88  VGC-STATUS-CREDIT-HOLD   VALUE 'H'.
002720           05  VGC-DATE-LAST-MAINT     PIC 9(08).
002730           05  VGC-MAINT-USER-ID       PIC X(08).
002740           05  FILLER                  PIC X(16).
002800
