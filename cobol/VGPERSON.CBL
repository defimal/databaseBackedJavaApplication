000100      *****************************************************************
000200      *                                                               *
000300      *   VGPERSON  --  PERSON MASTER RECORD LAYOUT                   *
000400      *   VALLEY GENERAL BUILDERS, INC.  -  DATA PROCESSING           *
000500      *                                                               *
000600      *   ONE RECORD PER PERSON KNOWN TO THE BILLING SYSTEM --        *
000700      *   CUSTOMER CONTACTS AND SALESPEOPLE ALIKE.  RECORD IS A       *
000800      *   READ-ONLY MASTER; NO PROGRAM IN THIS SYSTEM UPDATES IT.     *
000900      *                                                               *
001000      *****************************************************************
001100      *  CHANGE HISTORY                                               *
001200      *  06/14/85  RDEL   ORIGINAL LAYOUT - PER DP REQUEST 85-118.     *
001300      *  03/02/87  RDEL   ADDED EMAIL-1 THRU EMAIL-3 FOR THE NEW       *
001400      *                   CUSTOMER-CONTACT MAILING PROJECT.            *
001500      *  04/09/93  RDEL   ADDED VGP-MIDDLE-INITIAL, VGP-NAME-SUFFIX    *
001510      *                   AND VGP-SALUTATION FOR THE NEW CORRESPOND-   *
001520      *                   ENCE MERGE PROGRAM.  REQUEST 93-072.         *
001530      *  11/03/97  RDEL   ADDED VGP-PHONE-EXT AND VGP-FAX-NUMBER -     *
001540      *                   SALES WANTED THE FAX LINE CARRIED SEPARATE   *
001550      *                   FROM THE VOICE LINE.  REQUEST 97-188.        *
001600      *  09/30/98  TMRK   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *
001700      *                   NO CHANGE REQUIRED.  REQUEST 98-551.        *
001710      *  02/17/03  RDEL   ADDED VGP-PREFERRED-CONTACT-CD AND           *
001720      *                   VGP-DO-NOT-CALL-SW FOR THE NEW TELEMARKETING *
001730      *                   SCRUB LIST.  REQUEST 03-065.                *
001740      *  08/22/05  RDEL   ADDED VGP-RECORD-STATUS-CD, VGP-SOURCE-      *
001750      *                   SYSTEM-CD, VGP-DATE-ADDED, VGP-DATE-LAST-    *
001760      *                   MAINT AND VGP-MAINT-USER-ID FOR THE DATA     *
001770      *                   GOVERNANCE AUDIT TRAIL PROJECT.  REQUEST     *
001780      *                   05-310.                                05310RQ
001800      *****************************************************************
001900       01  VG-PERSON-REC.
002000           05  VGP-PERSON-UUID         PIC X(36).
002100           05  VGP-FIRST-NAME          PIC X(30).
002200           05  VGP-LAST-NAME           PIC X(30).
002210           05  VGP-MIDDLE-INITIAL      PIC X(01).
002220           05  VGP-NAME-SUFFIX         PIC X(04).
002230           05  VGP-SALUTATION          PIC X(10).
002300           05  VGP-PHONE               PIC X(20).
002310           05  VGP-PHONE-EXT           PIC X(05).
002320           05  VGP-FAX-NUMBER          PIC X(20).
002400           05  VGP-EMAIL-TABLE.
002500               10  VGP-EMAIL-ADDR      PIC X(40) OCCURS 3 TIMES.
002510           05  VGP-PREFERRED-CONTACT-CD
002520                                       PIC X(01).
002530               88  VGP-PREFER-PHONE         VALUE 'P'.
002540               88  VGP-PREFER-EMAIL         VALUE 'E'.
002550               88  VGP-PREFER-MAIL          VALUE 'M'.
002560           05  VGP-DO-NOT-CALL-SW      PIC X(01).
002570               88  VGP-DO-NOT-CALL          VALUE 'Y'.
002580               88  VGP-OK-TO-CALL           VALUE 'N'.
002590           05  VGP-RECORD-STATUS-CD    PIC X(01).
002600               88  VGP-STATUS-ACTIVE        VALUE 'A'.
002610               88  VGP-STATUS-INACTIVE      VALUE 'I'.
002620               88  VGP-STATUS-PURGED        VALUE 'P'.
002630           05  VGP-SOURCE-SYSTEM-CD    PIC X(04).
002640           05  VGP-DATE-ADDED          PIC 9(08).
002650           05  VGP-DATE-LAST-MAINT     PIC 9(08).
002660           05  VGP-MAINT-USER-ID       PIC X(08).
002670           05  FILLER                  PIC X(20).
002680
