000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.          VGBINV03.
000300       AUTHOR.              R. DELACROIX.
000400       INSTALLATION.        VALLEY GENERAL BUILDERS, INC. - DATA
000500                             PROCESSING.
000600       DATE-WRITTEN.        03/14/94.
000700       DATE-COMPILED.
000800       SECURITY.            COMPANY CONFIDENTIAL - DATA PROCESSING
000900                             DEPARTMENT USE ONLY.
001000
001100      *****************************************************************
001200      *                                                               *
001300      *   VGBINV03  -  INVOICE DETAIL REPORT WITH GRAND TOTALS        *
001400      *                                                               *
001500      *   READS THE VGCALCHD AND VGCALCLN WORK FILES BUILT BY         *
001600      *   VGBINV01, PLUS THE COMPANY AND PERSON MASTERS, AND PRINTS   *
001700      *   THREE SECTIONS - A SUMMARY-BY-TOTAL LISTING WITH RUNNING     *
001800      *   GRAND TOTALS, AN ALPHABETICAL COMPANY SUMMARY WITH A         *
001900      *   TOTALS BREAK, AND A FULLY DETAILED PER-INVOICE / PER-LINE-   *
002000      *   ITEM LISTING WITH SUBTOTAL AND GRAND-TOTAL BREAKS.  THIS     *
002100      *   STEP DOES NOT RECALCULATE ANYTHING - ALL MONEY FIGURES      *
002200      *   COME STRAIGHT FROM VGBINV01'S WORK FILES.                  *
002300      *                                                               *
002400      *****************************************************************
002500      *  CHANGE HISTORY                                               *
002600      *  03/14/94  RDEL   ORIGINAL PROGRAM, REQUEST 94-077 - SALES     *
002700      *                   MANAGEMENT WANTED THE FULL DETAIL BEHIND     *
002800      *                   VGBINV02'S SORTED SUMMARIES.                *
002900      *  08/09/95  RDEL   CORRECTED THE COMPANY SUMMARY TOTALS BREAK -  *
003000      *                   WAS SUMMING INVOICE COUNT TWICE.  REQUEST    *
003100      *                   95-401.                                     *
003200      *  09/30/98  TMRK   Y2K REVIEW.  ADDED CENTURY WINDOWING IN      *
003300      *                   9900-HEADING, SAME FIX AS VGBINV02.          *
003400      *                   REQUEST 98-551.                         98551RQ 
003500      *  04/12/01  LWNG   RAISED THE INVOICE AND LINE WORK TABLES TO   *
003600      *                   MATCH VGBINV01'S NEW SIZING.  REQUEST        *
003700      *                   01-229.                                 01229RQ
003710      *  06/02/06  RDEL   RECODED 2200-FIND-PERSON-IDX AS A SINGLE     *
003720      *                   GO-TO-STYLE PARAGRAPH RANGE (PERFORM ... THRU*
003730      *                   2200-EXIT) INSTEAD OF A SEPARATE SCAN         *
003740      *                   PARAGRAPH, TO MATCH THE SHOP'S STANDARD       *
003750      *                   LOOKUP/VALIDATION STYLE.  REQUEST 06-118.  06118RQ
003760      *  07/14/06  RDEL   DETAIL-LINE-B/TOTALS-LINE-B CARRIED THE       *
003770      *                   COMPANY COLUMN AT 40 CHARACTERS - EVERY       *
003780      *                   OTHER COMPANY/CUSTOMER COLUMN ON THESE        *
003790      *                   REPORTS RUNS 30.  NARROWED O-B-COMPANY-NAME   *
003792      *                   AND THE MATCHING FILLER TO 30 TO LINE UP      *
003794      *                   WITH SECTION A AND VGBINV02.  REQUEST 06-130. *
003796      *                                                          06130RQ
003797      *  07/14/06  RDEL   9900-HEADING NEVER USED THE C01 TOP-OF-FORM    *
003798      *                   MNEMONIC DECLARED IN SPECIAL-NAMES - WIRED IT  *
003799      *                   IN, SAME FIX AS VGBINV02.  REQUEST 06-131.  06131RQ
003810      *  07/28/06  RDEL   SECTION C CUSTOMER BLOCK NEVER PRINTED THE     *
003820      *                   CONTACT'S UUID, ONLY THE NAME - ADDED          *
003830      *                   O-H-CUST-CONTACT-UUID TO CUSTOMER-HDR-LINE1    *
003840      *                   AND WIRED IT IN 4210-PRINT-ONE-DETAIL.         *
003845      *                   REQUEST 06-142.                      06142RQ
003850      *****************************************************************
003900
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700
004800           SELECT PERSON-IN
004900               ASSIGN TO PERSON-IN
005000               ORGANIZATION IS LINE SEQUENTIAL.
005100
005200           SELECT COMPANY-IN
005300               ASSIGN TO COMPANY-IN
005400               ORGANIZATION IS LINE SEQUENTIAL.
005500
005600           SELECT CALCHDR-IN
005700               ASSIGN TO CALCHDR-IN
005800               ORGANIZATION IS SEQUENTIAL.
005900
006000           SELECT CALCLIN-IN
006100               ASSIGN TO CALCLIN-IN
006200               ORGANIZATION IS SEQUENTIAL.
006300
006400           SELECT PRTOUT
006500               ASSIGN TO PRTOUT
006600               ORGANIZATION IS RECORD SEQUENTIAL.
006700
006800       DATA DIVISION.
006900       FILE SECTION.
007000
007100       FD  PERSON-IN
007200           LABEL RECORD IS STANDARD
007300           RECORD CONTAINS 250 CHARACTERS
007400           DATA RECORD IS VG-PERSON-REC.
007500           COPY VGPERSON.
007600
007700       FD  COMPANY-IN
007800           LABEL RECORD IS STANDARD
007900           RECORD CONTAINS 200 CHARACTERS
008000           DATA RECORD IS VG-COMPANY-REC.
008100           COPY VGCOMPNY.
008200
008300       FD  CALCHDR-IN
008400           LABEL RECORD IS STANDARD
008500           RECORD CONTAINS 144 CHARACTERS
008600           DATA RECORD IS VG-CALC-HDR-REC.
008700           COPY VGCALCHD.
008800
008900       FD  CALCLIN-IN
009000           LABEL RECORD IS STANDARD
009100           RECORD CONTAINS 128 CHARACTERS
009200           DATA RECORD IS VG-CALC-LIN-REC.
009300           COPY VGCALCLN.
009400
009500       FD  PRTOUT
009600           LABEL RECORD IS OMITTED
009700           RECORD CONTAINS 132 CHARACTERS
009800           LINAGE IS 60 WITH FOOTING AT 55
009900           DATA RECORD IS PRTLINE.
010000
010100       01  PRTLINE                  PIC X(132).
010200
010300       WORKING-STORAGE SECTION.
010400
010500       77  WS-MORE-PERSON-SW    PIC X(03)    VALUE 'YES'.
010600       77  WS-MORE-INVOICE-SW   PIC X(03)    VALUE 'YES'.
010700       77  WS-PERSON-TBL-CNT    PIC 9(04) COMP VALUE ZERO.
010800       77  WS-COMPANY-TBL-CNT   PIC 9(04) COMP VALUE ZERO.
010900       77  WS-LINE-TBL-CNT      PIC 9(05) COMP VALUE ZERO.
011000       77  WS-INV-TBL-CNT       PIC 9(04) COMP VALUE ZERO.
011100       77  WS-SORT-CNT          PIC 9(04) COMP VALUE ZERO.
011200       77  WS-PAGE-CTR          PIC 9(03) COMP VALUE ZERO.
011300       77  WS-CMP-UUID-ARG      PIC X(36)    VALUE SPACES.
011400       77  WS-PER-UUID-ARG      PIC X(36)    VALUE SPACES.
011500       77  WS-SV-CONT-X         PIC 9(04) COMP VALUE ZERO.
011600       77  WS-SV-SLSP-X         PIC 9(04) COMP VALUE ZERO.
011700
011800      *    RUN-DATE BREAKDOWN FOR THE REPORT HEADING, SAME WINDOWING   *
011900      *    IDIOM AS VGBINV02.                                          *
012000       01  WS-RUN-DATE-AREA.
012100           05  WS-RUN-DATE          PIC 9(06)    VALUE ZERO.
012200           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
012300               10  WS-RD-YY         PIC 9(02).
012400               10  WS-RD-MM         PIC 9(02).
012500               10  WS-RD-DD         PIC 9(02).
012600       77  WS-RD-CENTURY            PIC 9(02) COMP VALUE ZERO.
012700
012800      *    ITEM-TYPE CODE TO ITEM-TYPE NAME, BUILT AS A LITERAL VALUE  *
012900      *    TABLE AND REDEFINED AS AN OCCURS TABLE, PER SHOP PRACTICE.  *
013000      *    WS-TYPE-IDX IS SET FROM THE ONE-CHARACTER CODE BEFORE EACH  *
013100      *    LOOKUP - 1=EQUIPMENT, 2=MATERIAL, 3=CONTRACT.               *
013200       01  WS-TYPE-NAME-VALUES.
013300           05  FILLER   PIC X(10) VALUE 'EQUIPMENT'.
013400           05  FILLER   PIC X(10) VALUE 'MATERIAL'.
013500           05  FILLER   PIC X(10) VALUE 'CONTRACT'.
013600       01  WS-TYPE-NAME-TABLE REDEFINES WS-TYPE-NAME-VALUES.
013700           05  WS-TYPE-NAME         PIC X(10) OCCURS 3 TIMES.
013800       77  WS-TYPE-IDX              PIC 9(01) COMP VALUE ZERO.
013900
014000      *    BALANCING-CHECK VIEW OF A COMPANY'S RUNNING INVOICE TOTAL - *
014100      *    AN UNSIGNED MAGNITUDE VIEW USED ONLY TO FLAG A COMPANY      *
014200      *    ACCUMULATOR THAT HAS GONE NEGATIVE.  SAME IDIOM AS          *
014300      *    VGBINV02'S WS-TC-SIGN-VIEW.                                 *
014400       01  WS-BAL-CHECK-AREA.
014500           05  WS-BC-AMOUNT         PIC S9(9)V99 COMP-3.
014600       01  WS-BC-SIGN-VIEW REDEFINES WS-BAL-CHECK-AREA.
014700           05  WS-BC-SIGNED-INT     PIC S9(11)   COMP-3.
014800
014900       01  WS-RUNNING-TOTALS.
015000           05  WS-TOT-TAX-ACCUM     PIC S9(9)V99 COMP-3 VALUE ZERO.
015100           05  WS-GRAND-TOT-ACCUM   PIC S9(9)V99 COMP-3 VALUE ZERO.
015200           05  WS-TOTAL-ITEMS-ACCUM PIC 9(07) COMP VALUE ZERO.
015300           05  FILLER               PIC X(05)    VALUE SPACES.
015400
015500       01  WS-LINE-SUM-AREA.
015600           05  WS-LS-SUBTOTAL       PIC S9(9)V99 COMP-3 VALUE ZERO.
015700           05  WS-LS-TAX            PIC S9(9)V99 COMP-3 VALUE ZERO.
015800           05  FILLER               PIC X(05)    VALUE SPACES.
015900
016000      *    PERSON MASTER WORK TABLE - HOLDS BOTH CUSTOMER CONTACTS     *
016100      *    AND SALESPEOPLE.  SEARCHED BY UUID FOR EITHER ROLE.         *
016200       01  WS-PERSON-TABLE.
016300           05  WS-PER-ENTRY OCCURS 500 TIMES INDEXED BY WS-PER-X.
016400               10  WS-PER-UUID          PIC X(36).
016500               10  WS-PER-FIRST-NAME    PIC X(30).
016600               10  WS-PER-LAST-NAME     PIC X(30).
016700               10  WS-PER-EMAIL-1       PIC X(40).
016800               10  WS-PER-EMAIL-2       PIC X(40).
016900               10  WS-PER-EMAIL-3       PIC X(40).
017000               10  FILLER               PIC X(08)    VALUE SPACES.
017100
017200      *    COMPANY MASTER WORK TABLE, CARRYING THE RUNNING INVOICE      *
017300      *    COUNT/TOTAL BUILT DURING SECTION A'S PASS FOR LATER USE BY   *
017400      *    SECTION B.                                                   *
017500       01  WS-COMPANY-TABLE.
017600           05  WS-CMP-ENTRY OCCURS 500 TIMES INDEXED BY WS-CMP-X.
017700               10  WS-CMP-UUID          PIC X(36).
017800               10  WS-CMP-CONTACT-UUID  PIC X(36).
017900               10  WS-CMP-NAME          PIC X(40).
018000               10  WS-CMP-STREET        PIC X(40).
018100               10  WS-CMP-CITY          PIC X(20).
018200               10  WS-CMP-STATE         PIC X(02).
018300               10  WS-CMP-ZIP           PIC X(10).
018400               10  WS-CMP-INV-CNT       PIC 9(05) COMP.
018500               10  WS-CMP-INV-TOTAL     PIC S9(9)V99 COMP-3.
018600               10  FILLER               PIC X(08)    VALUE SPACES.
018700
018800      *    SECTION B - COMPANY TABLE RE-SORTED ALPHABETICALLY BY NAME. *
018900       01  WS-SORTED-COMPANY-TABLE.
019000           05  WS-SC-ENTRY OCCURS 500 TIMES INDEXED BY WS-SC-X.
019100               10  WS-SC-NAME           PIC X(40).
019200               10  WS-SC-INV-CNT        PIC 9(05) COMP.
019300               10  WS-SC-INV-TOTAL      PIC S9(9)V99 COMP-3.
019400               10  FILLER               PIC X(08)    VALUE SPACES.
019500       77  WS-SC-INS-X               PIC 9(04) COMP VALUE ZERO.
019600       77  WS-SC-PREV-X              PIC 9(04) COMP VALUE ZERO.
019700       01  WS-SHIFT-SWITCH          PIC X(01)    VALUE 'N'.
019800           88  WS-SHIFT-NEEDED                   VALUE 'Y'.
019900           88  WS-SHIFT-DONE                     VALUE 'N'.
020000
020100      *    LINE-ITEM WORK TABLE - EVERY VGCALCLN RECORD, LOADED ONCE.  *
020200      *    LINES FOR ONE INVOICE ARE NOT GUARANTEED CONTIGUOUS (SAME   *
020300      *    AS THE RAW VGINVLIN EXTRACT), SO SECTION C SCANS THE WHOLE  *
020400      *    TABLE FOR EACH INVOICE.                                     *
020500       01  WS-LINE-TABLE.
020600           05  WS-LN-ENTRY OCCURS 6000 TIMES INDEXED BY WS-LN-X.
020700               10  WS-LN-INVOICE-UUID   PIC X(36).
020800               10  WS-LN-ITEM-UUID      PIC X(36).
020900               10  WS-LN-ITEM-TYPE      PIC X(01).
021000               10  WS-LN-ITEM-NAME      PIC X(40).
021100               10  WS-LN-SUBTOTAL       PIC S9(9)V99 COMP-3.
021200               10  WS-LN-TAX            PIC S9(9)V99 COMP-3.
021300               10  FILLER               PIC X(08)    VALUE SPACES.
021400
021500      *    INVOICE WORK TABLE - BUILT WHILE SECTION A PRINTS, REUSED   *
021600      *    BY SECTION C SO CALCHDR-IN IS ONLY READ ONCE.               *
021700       01  WS-INVOICE-TABLE.
021800           05  WS-INV-ENTRY OCCURS 3000 TIMES INDEXED BY WS-INV-X.
021900               10  WS-INV-UUID          PIC X(36).
022000               10  WS-INV-CUST-UUID     PIC X(36).
022100               10  WS-INV-SLSP-UUID     PIC X(36).
022200               10  WS-INV-DATE          PIC 9(08).
022300               10  WS-INV-SUBTOTAL      PIC S9(9)V99 COMP-3.
022400               10  WS-INV-TAX           PIC S9(9)V99 COMP-3.
022500               10  WS-INV-TOTAL         PIC S9(9)V99 COMP-3.
022600               10  WS-INV-ITEM-CNT      PIC 9(05) COMP.
022700               10  FILLER               PIC X(08)    VALUE SPACES.
022800
022900       01  COMPANY-TITLE.
023000           05  FILLER               PIC X(06)    VALUE 'DATE:'.
023100           05  O-RUN-MM             PIC 99.
023200           05  FILLER               PIC X        VALUE '/'.
023300           05  O-RUN-DD             PIC 99.
023400           05  FILLER               PIC X        VALUE '/'.
023500           05  O-RUN-YY             PIC 9(04).
023600           05  FILLER               PIC X(30)    VALUE SPACES.
023700           05  FILLER               PIC X(33)
023800                                    VALUE 'VALLEY GENERAL BUILDERS, INC.'.
023900           05  FILLER               PIC X(45)    VALUE SPACES.
024000           05  FILLER               PIC X(06)    VALUE 'PAGE:'.
024100           05  O-PAGE-CTR           PIC Z9.
024200
024300       01  COMPANY-TITLE-2.
024400           05  FILLER               PIC X(08)    VALUE 'VGBINV03'.
024500           05  FILLER               PIC X(10)    VALUE SPACES.
024600           05  O-SECTION-TITLE      PIC X(40).
024700           05  FILLER               PIC X(74)    VALUE SPACES.
024800
024900       01  BORDER-LINE.
025000           05  FILLER               PIC X(76)    VALUE ALL '*'.
025100           05  FILLER               PIC X(56)    VALUE SPACES.
025200
025300       01  COLUMN-HEADING-A.
025400           05  FILLER               PIC X(09)    VALUE 'INVOICE #'.
025500           05  FILLER               PIC X(33)    VALUE SPACES.
025600           05  FILLER               PIC X(08)    VALUE 'CUSTOMER'.
025700           05  FILLER               PIC X(24)    VALUE SPACES.
025800           05  FILLER               PIC X(09)    VALUE 'NUM ITEMS'.
025900           05  FILLER               PIC X(03)    VALUE SPACES.
026000           05  FILLER               PIC X(03)    VALUE 'TAX'.
026100           05  FILLER               PIC X(11)    VALUE SPACES.
026200           05  FILLER               PIC X(05)    VALUE 'TOTAL'.
026300           05  FILLER               PIC X(27)    VALUE SPACES.
026400
026500       01  DETAIL-LINE-A.
026600           05  O-A-INVOICE-UUID     PIC X(40).
026700           05  FILLER               PIC X(02)    VALUE SPACES.
026800           05  O-A-CUSTOMER-NAME    PIC X(30).
026900           05  FILLER               PIC X(02)    VALUE SPACES.
027000           05  O-A-NUM-ITEMS        PIC Z(9)9.
027100           05  FILLER               PIC X(02)    VALUE SPACES.
027200           05  O-A-TAX              PIC $$$$$,$$9.99.
027300           05  FILLER               PIC X(02)    VALUE SPACES.
027400           05  O-A-TOTAL            PIC $$$$$,$$9.99.
027500           05  FILLER               PIC X(20)    VALUE SPACES.
027600
027700       01  TOTALS-LINE-A.
027800           05  FILLER               PIC X(72)    VALUE SPACES.
027900           05  FILLER               PIC X(06)    VALUE 'TOTAL:'.
028000           05  FILLER               PIC X(02)    VALUE SPACES.
028100           05  O-TA-TAX             PIC $$$$$,$$9.99.
028200           05  FILLER               PIC X(02)    VALUE SPACES.
028300           05  O-TA-TOTAL           PIC $$$$$,$$9.99.
028400           05  FILLER               PIC X(26)    VALUE SPACES.
028500
028600       01  COLUMN-HEADING-B.
028700           05  FILLER               PIC X(07)    VALUE 'COMPANY'.
028800           05  FILLER               PIC X(25)    VALUE SPACES.
028900           05  FILLER               PIC X(11)    VALUE '# INVOICES'.
029000           05  FILLER               PIC X(03)    VALUE SPACES.
029100           05  FILLER               PIC X(11)    VALUE 'GRAND TOTAL'.
029200           05  FILLER               PIC X(75)    VALUE SPACES.
029300
029400       01  DETAIL-LINE-B.
029500           05  O-B-COMPANY-NAME     PIC X(30).
029600           05  FILLER               PIC X(02)    VALUE SPACES.
029700           05  O-B-INV-CNT          PIC Z(11)9.
029800           05  FILLER               PIC X(02)    VALUE SPACES.
029900           05  O-B-TOTAL            PIC $$$$$,$$9.99.
030000           05  FILLER               PIC X(74)    VALUE SPACES.
030100
030200       01  TOTALS-LINE-B.
030300           05  FILLER               PIC X(30)    VALUE SPACES.
030400           05  O-TB-INV-CNT         PIC Z(11)9.
030500           05  FILLER               PIC X(02)    VALUE SPACES.
030600           05  O-TB-TOTAL           PIC $$$$$,$$9.99.
030700           05  FILLER               PIC X(76)    VALUE SPACES.
030800
030900       01  INVOICE-HDR-LINE1.
031000           05  FILLER               PIC X(10)    VALUE 'INVOICE: '.
031100           05  O-H-INVOICE-UUID     PIC X(36).
031200           05  FILLER               PIC X(08)    VALUE SPACES.
031300           05  FILLER               PIC X(06)    VALUE 'DATE: '.
031400           05  O-H-INVOICE-DATE     PIC 9(08).
031500           05  FILLER               PIC X(64)    VALUE SPACES.
031600
031700       01  CUSTOMER-HDR-LINE1.
031800           05  FILLER               PIC X(16)    VALUE 'BILL TO COMPANY:'.
031900           05  O-H-CUST-NAME        PIC X(40).
031910           05  FILLER               PIC X(13)    VALUE ' CONTACT ID: '.
031920           05  O-H-CUST-CONTACT-UUID
031930                                    PIC X(36).
032000           05  FILLER               PIC X(27)    VALUE SPACES.
032100
032200       01  CUSTOMER-HDR-LINE2.
032300           05  FILLER               PIC X(16)    VALUE '  CONTACT:'.
032400           05  O-H-CONT-FIRST       PIC X(30).
032500           05  FILLER               PIC X(01)    VALUE SPACES.
032600           05  O-H-CONT-LAST        PIC X(30).
032700           05  FILLER               PIC X(55)    VALUE SPACES.
032800
032900       01  CUSTOMER-HDR-LINE3.
033000           05  FILLER               PIC X(16)    VALUE '  CONTACT EMAIL:'.
033100           05  O-H-CONT-EMAIL-1     PIC X(40).
033200           05  O-H-CONT-EMAIL-2     PIC X(40).
033300           05  O-H-CONT-EMAIL-3     PIC X(36).
033400
033500       01  CUSTOMER-HDR-LINE4.
033600           05  FILLER               PIC X(16)    VALUE '  ADDRESS:'.
033700           05  O-H-CUST-STREET      PIC X(40).
033800           05  FILLER               PIC X(01)    VALUE SPACES.
033900           05  O-H-CUST-CITY        PIC X(20).
034000           05  FILLER               PIC X(01)    VALUE SPACES.
034100           05  O-H-CUST-STATE       PIC X(02).
034200           05  FILLER               PIC X(01)    VALUE SPACES.
034300           05  O-H-CUST-ZIP         PIC X(10).
034400           05  FILLER               PIC X(41)    VALUE SPACES.
034500
034600       01  SALESPERSON-HDR-LINE1.
034700           05  FILLER               PIC X(16)    VALUE 'SALESPERSON:'.
034800           05  O-H-SLSP-FIRST       PIC X(30).
034900           05  FILLER               PIC X(01)    VALUE SPACES.
035000           05  O-H-SLSP-LAST        PIC X(30).
035100           05  FILLER               PIC X(55)    VALUE SPACES.
035200
035300       01  SALESPERSON-HDR-LINE2.
035400           05  FILLER               PIC X(16)    VALUE '  EMAIL:'.
035500           05  O-H-SLSP-EMAIL-1     PIC X(40).
035600           05  O-H-SLSP-EMAIL-2     PIC X(40).
035700           05  O-H-SLSP-EMAIL-3     PIC X(36).
035800
035900       01  ITEM-COLUMN-HEADING.
036000           05  FILLER               PIC X(08)    VALUE 'ITEM ID'.
036100           05  FILLER               PIC X(32)    VALUE SPACES.
036200           05  FILLER               PIC X(04)    VALUE 'TYPE'.
036300           05  FILLER               PIC X(08)    VALUE SPACES.
036400           05  FILLER               PIC X(04)    VALUE 'NAME'.
036500           05  FILLER               PIC X(76)    VALUE SPACES.
036600
036700       01  ITEM-DETAIL-LINE1.
036800           05  O-I-ITEM-UUID        PIC X(36).
036900           05  FILLER               PIC X(04)    VALUE SPACES.
037000           05  O-I-ITEM-TYPE        PIC X(10).
037100           05  FILLER               PIC X(02)    VALUE SPACES.
037200           05  O-I-ITEM-NAME        PIC X(40).
037300           05  FILLER               PIC X(40)    VALUE SPACES.
037400
037500       01  ITEM-DETAIL-LINE2.
037600           05  FILLER               PIC X(16)    VALUE '  TAX / SUBTOT:'.
037700           05  O-I-LINE-TAX         PIC $$$$$,$$9.99.
037800           05  FILLER               PIC X(04)    VALUE SPACES.
037900           05  O-I-LINE-SUBTOTAL    PIC $$$$$,$$9.99.
038000           05  FILLER               PIC X(88)    VALUE SPACES.
038100
038200       01  LINE-SUBTOTAL-BREAK-LINE.
038300           05  FILLER               PIC X(20)
038400                                    VALUE '  LINE ITEMS TOTAL:'.
038500           05  O-LB-TAX             PIC $$$$$,$$9.99.
038600           05  FILLER               PIC X(04)    VALUE SPACES.
038700           05  O-LB-SUBTOTAL        PIC $$$$$,$$9.99.
038800           05  FILLER               PIC X(84)    VALUE SPACES.
038900
039000       01  GRAND-TOTAL-LINE.
039100           05  FILLER               PIC X(20)
039200                                    VALUE 'INVOICE GRAND TOTAL:'.
039300           05  O-GT-TOTAL           PIC $$$$$,$$9.99.
039400           05  FILLER               PIC X(100)   VALUE SPACES.
039500
039600
039700       PROCEDURE DIVISION.
039800
039900       0000-VGBINV03.
040000           PERFORM 1000-INIT.
040100           PERFORM 4000-PRINT-SECTION-A.
040200           PERFORM 4100-PRINT-SECTION-B.
040300           PERFORM 4200-PRINT-SECTION-C.
040400           PERFORM 9990-CLOSING.
040500           STOP RUN.
040600
040700
040800       1000-INIT.
040900           ACCEPT WS-RUN-DATE FROM DATE.
041000           OPEN INPUT PERSON-IN.
041100           OPEN INPUT COMPANY-IN.
041200           OPEN INPUT CALCHDR-IN.
041300           OPEN INPUT CALCLIN-IN.
041400           OPEN OUTPUT PRTOUT.
041500
041600           PERFORM 9010-READ-PERSON.
041700           PERFORM 1100-LOAD-PERSON-TABLE
041800               UNTIL VGP-PERSON-UUID = HIGH-VALUES.
041900
042000           PERFORM 9020-READ-COMPANY.
042100           PERFORM 1200-LOAD-COMPANY-TABLE
042200               UNTIL VGC-COMPANY-UUID = HIGH-VALUES.
042300
042400           PERFORM 9030-READ-CALCLIN.
042500           PERFORM 1300-LOAD-LINE-TABLE
042600               UNTIL VGCL-INVOICE-UUID = HIGH-VALUES.
042700
042800           PERFORM 9040-READ-CALCHDR.
042900
043000
043100       1100-LOAD-PERSON-TABLE.
043200           ADD 1 TO WS-PERSON-TBL-CNT.
043300           SET WS-PER-X TO WS-PERSON-TBL-CNT.
043400           MOVE VGP-PERSON-UUID     TO WS-PER-UUID (WS-PER-X).
043500           MOVE VGP-FIRST-NAME      TO WS-PER-FIRST-NAME (WS-PER-X).
043600           MOVE VGP-LAST-NAME       TO WS-PER-LAST-NAME (WS-PER-X).
043700           MOVE VGP-EMAIL-ADDR (1)  TO WS-PER-EMAIL-1 (WS-PER-X).
043800           MOVE VGP-EMAIL-ADDR (2)  TO WS-PER-EMAIL-2 (WS-PER-X).
043900           MOVE VGP-EMAIL-ADDR (3)  TO WS-PER-EMAIL-3 (WS-PER-X).
044000
044100           PERFORM 9010-READ-PERSON.
044200
044300
044400       1200-LOAD-COMPANY-TABLE.
044500           ADD 1 TO WS-COMPANY-TBL-CNT.
044600           SET WS-CMP-X TO WS-COMPANY-TBL-CNT.
044700           MOVE VGC-COMPANY-UUID        TO WS-CMP-UUID (WS-CMP-X).
044800           MOVE VGC-CONTACT-PERSON-UUID TO
044900                                     WS-CMP-CONTACT-UUID (WS-CMP-X).
045000           MOVE VGC-COMPANY-NAME        TO WS-CMP-NAME (WS-CMP-X).
045100           MOVE VGC-STREET              TO WS-CMP-STREET (WS-CMP-X).
045200           MOVE VGC-CITY                TO WS-CMP-CITY (WS-CMP-X).
045300           MOVE VGC-STATE               TO WS-CMP-STATE (WS-CMP-X).
045400           MOVE VGC-ZIP                 TO WS-CMP-ZIP (WS-CMP-X).
045500           MOVE ZERO                    TO WS-CMP-INV-CNT (WS-CMP-X).
045600           MOVE ZERO                    TO WS-CMP-INV-TOTAL (WS-CMP-X).
045700
045800           PERFORM 9020-READ-COMPANY.
045900
046000
046100       1300-LOAD-LINE-TABLE.
046200           ADD 1 TO WS-LINE-TBL-CNT.
046300           SET WS-LN-X TO WS-LINE-TBL-CNT.
046400           MOVE VGCL-INVOICE-UUID   TO WS-LN-INVOICE-UUID (WS-LN-X).
046500           MOVE VGCL-ITEM-UUID      TO WS-LN-ITEM-UUID (WS-LN-X).
046600           MOVE VGCL-ITEM-TYPE      TO WS-LN-ITEM-TYPE (WS-LN-X).
046700           MOVE VGCL-ITEM-NAME      TO WS-LN-ITEM-NAME (WS-LN-X).
046800           MOVE VGCL-LINE-SUBTOTAL  TO WS-LN-SUBTOTAL (WS-LN-X).
046900           MOVE VGCL-LINE-TAX       TO WS-LN-TAX (WS-LN-X).
047000
047100           PERFORM 9030-READ-CALCLIN.
047200
047300
047400      *    SECTION A - SUMMARY REPORT BY TOTAL, INVOICE INPUT ORDER.   *
047500      *    ALSO LOADS WS-INVOICE-TABLE AND THE PER-COMPANY RUNNING      *
047600      *    COUNT/TOTAL FOR SECTIONS B AND C TO REUSE.                  *
047700       4000-PRINT-SECTION-A.
047800           MOVE 'SUMMARY REPORT - BY TOTAL' TO O-SECTION-TITLE.
047900           PERFORM 9900-HEADING.
048000           WRITE PRTLINE FROM COLUMN-HEADING-A
048100               AFTER ADVANCING 2 LINES.
048200
048300           PERFORM 4010-PROCESS-ONE-INVOICE
048400               UNTIL WS-MORE-INVOICE-SW = 'NO '.
048500
048600           MOVE WS-TOT-TAX-ACCUM   TO O-TA-TAX.
048700           MOVE WS-GRAND-TOT-ACCUM TO O-TA-TOTAL.
048800           WRITE PRTLINE FROM TOTALS-LINE-A
048900               AFTER ADVANCING 2 LINES.
049000           WRITE PRTLINE FROM BORDER-LINE
049100               AFTER ADVANCING 2 LINES.
049200
049300
049400       4010-PROCESS-ONE-INVOICE.
049500           ADD 1 TO WS-INV-TBL-CNT.
049600           SET WS-INV-X TO WS-INV-TBL-CNT.
049700           MOVE VGCH-INVOICE-UUID             TO WS-INV-UUID (WS-INV-X).
049800           MOVE VGCH-CUSTOMER-COMPANY-UUID    TO
049900                                       WS-INV-CUST-UUID (WS-INV-X).
050000           MOVE VGCH-SALESPERSON-UUID         TO
050100                                       WS-INV-SLSP-UUID (WS-INV-X).
050200           MOVE VGCH-INVOICE-DATE             TO WS-INV-DATE (WS-INV-X).
050300           MOVE VGCH-INVOICE-SUBTOTAL         TO
050400                                       WS-INV-SUBTOTAL (WS-INV-X).
050500           MOVE VGCH-INVOICE-TAX              TO WS-INV-TAX (WS-INV-X).
050600           MOVE VGCH-INVOICE-TOTAL            TO WS-INV-TOTAL (WS-INV-X).
050700           MOVE VGCH-ITEM-COUNT               TO
050800                                       WS-INV-ITEM-CNT (WS-INV-X).
050900
051000           MOVE VGCH-CUSTOMER-COMPANY-UUID TO WS-CMP-UUID-ARG.
051100           PERFORM 2100-FIND-COMPANY-IDX.
051200
051300           MOVE VGCH-INVOICE-UUID  TO O-A-INVOICE-UUID.
051400           MOVE WS-CMP-NAME (WS-CMP-X) TO O-A-CUSTOMER-NAME.
051500           MOVE VGCH-ITEM-COUNT    TO O-A-NUM-ITEMS.
051600           MOVE VGCH-INVOICE-TAX   TO O-A-TAX.
051700           MOVE VGCH-INVOICE-TOTAL TO O-A-TOTAL.
051800
051900           WRITE PRTLINE FROM DETAIL-LINE-A
052000               AFTER ADVANCING 1 LINE.
052100
052200           ADD VGCH-INVOICE-TAX   TO WS-TOT-TAX-ACCUM.
052300           ADD VGCH-INVOICE-TOTAL TO WS-GRAND-TOT-ACCUM.
052400           ADD VGCH-ITEM-COUNT    TO WS-TOTAL-ITEMS-ACCUM.
052500
052600           ADD 1 TO WS-CMP-INV-CNT (WS-CMP-X).
052700           ADD VGCH-INVOICE-TOTAL TO WS-CMP-INV-TOTAL (WS-CMP-X).
052800
052900           MOVE WS-CMP-INV-TOTAL (WS-CMP-X) TO WS-BC-AMOUNT.
053000           IF WS-BC-SIGNED-INT < 0
053100               DISPLAY 'VGBINV03 - COMPANY TOTAL WENT NEGATIVE FOR '
053200                   WS-CMP-UUID (WS-CMP-X)
053300           END-IF.
053400
053500           PERFORM 9040-READ-CALCHDR.
053600
053700
053800      *    LOOKS UP THE COMPANY TABLE ENTRY FOR A GIVEN COMPANY UUID   *
053900      *    AND LEAVES THE INDEX SET IN WS-CMP-X.                       *
054000       2100-FIND-COMPANY-IDX.
054100           SET WS-CMP-X TO 1.
054200           PERFORM 2110-SCAN-COMPANY-IDX
054300               UNTIL WS-CMP-X > WS-COMPANY-TBL-CNT
054400                   OR WS-CMP-UUID-ARG = WS-CMP-UUID (WS-CMP-X).
054500
054600
054700       2110-SCAN-COMPANY-IDX.
054800           IF WS-CMP-UUID-ARG NOT = WS-CMP-UUID (WS-CMP-X)
054900               SET WS-CMP-X UP BY 1
055000           END-IF.
055100
055200
055300      *    LOOKS UP THE PERSON TABLE ENTRY FOR A GIVEN PERSON UUID AND *
055400      *    LEAVES THE INDEX SET IN WS-PER-X.  WS-PER-X IS LEFT ONE     *
055500      *    PAST THE END OF THE TABLE WHEN NO MATCH IS FOUND.  SCANNED  *
055510      *    GO-TO STYLE IN ONE PARAGRAPH RANGE, PER THE SHOP'S OLDER    *
055520      *    MASTER-FILE LOOKUP/VALIDATION CONVENTION.             06118RQ
055600       2200-FIND-PERSON-IDX.
055700           SET WS-PER-X TO 1.
055720
055750       2200-SCAN-PERSON-IDX.
055760           IF WS-PER-X > WS-PERSON-TBL-CNT
055770               GO TO 2200-EXIT
055780           END-IF.
055790           IF WS-PER-UUID-ARG = WS-PER-UUID (WS-PER-X)
055795               GO TO 2200-EXIT
055800           END-IF.
056400           SET WS-PER-X UP BY 1.
056450           GO TO 2200-SCAN-PERSON-IDX.
056500
056550       2200-EXIT.
056580           EXIT.
056700
056800
056900      *    SECTION B - COMPANY SUMMARY, ALPHABETICAL BY NAME.  THE     *
057000      *    COUNT/TOTAL CARRIED ON EACH COMPANY-TABLE ENTRY WAS BUILT   *
057100      *    WHILE SECTION A PRINTED - THIS PASS ONLY RE-SORTS AND       *
057200      *    PRINTS IT.                                                  *
057300       4100-PRINT-SECTION-B.
057400           PERFORM 4105-INSERT-SORTED-COMPANY
057500               VARYING WS-CMP-X FROM 1 BY 1
057600                   UNTIL WS-CMP-X > WS-COMPANY-TBL-CNT.
057700
057800           MOVE 'COMPANY INVOICE SUMMARY REPORT' TO O-SECTION-TITLE.
057900           PERFORM 9900-HEADING.
058000           WRITE PRTLINE FROM COLUMN-HEADING-B
058100               AFTER ADVANCING 2 LINES.
058200
058300           PERFORM 4110-PRINT-ONE-SORTED-COMPANY
058400               VARYING WS-SC-X FROM 1 BY 1
058500                   UNTIL WS-SC-X > WS-SORT-CNT.
058600
058700           MOVE WS-TOTAL-ITEMS-ACCUM TO O-TB-INV-CNT.
058800           MOVE WS-GRAND-TOT-ACCUM   TO O-TB-TOTAL.
058900      *    NOTE - # INVOICES ON THE TOTALS ROW IS THE COUNT OF         *
059000      *    INVOICES, NOT THE ITEM COUNT - OVERLAY WITH THE TRUE        *
059100      *    INVOICE COUNT BEFORE PRINTING.                              *
059200           MOVE WS-INV-TBL-CNT       TO O-TB-INV-CNT.
059300           WRITE PRTLINE FROM TOTALS-LINE-B
059400               AFTER ADVANCING 2 LINES.
059500           WRITE PRTLINE FROM BORDER-LINE
059600               AFTER ADVANCING 2 LINES.
059700
059800
059900      *    INSERTION-SORT ONE COMPANY-TABLE ENTRY INTO THE ALPHABETIC  *
060000      *    SECTION B TABLE.                                            *
060100       4105-INSERT-SORTED-COMPANY.
060200           ADD 1 TO WS-SORT-CNT.
060300           SET WS-SC-INS-X TO WS-SORT-CNT.
060400           SET WS-SHIFT-NEEDED TO TRUE.
060500
060600           PERFORM 4106-SHIFT-SORTED-COMPANY
060700               UNTIL WS-SC-INS-X = 1
060800                   OR WS-SHIFT-DONE.
060900
061000           MOVE WS-CMP-NAME (WS-CMP-X)     TO WS-SC-NAME (WS-SC-INS-X).
061100           MOVE WS-CMP-INV-CNT (WS-CMP-X)  TO
061200                                     WS-SC-INV-CNT (WS-SC-INS-X).
061300           MOVE WS-CMP-INV-TOTAL (WS-CMP-X) TO
061400                                     WS-SC-INV-TOTAL (WS-SC-INS-X).
061500
061600
061700       4106-SHIFT-SORTED-COMPANY.
061800           SET WS-SC-PREV-X TO WS-SC-INS-X.
061900           SET WS-SC-PREV-X DOWN BY 1.
062000
062100           IF WS-CMP-NAME (WS-CMP-X) < WS-SC-NAME (WS-SC-PREV-X)
062200               MOVE WS-SC-NAME (WS-SC-PREV-X)     TO
062300                                         WS-SC-NAME (WS-SC-INS-X)
062400               MOVE WS-SC-INV-CNT (WS-SC-PREV-X)  TO
062500                                         WS-SC-INV-CNT (WS-SC-INS-X)
062600               MOVE WS-SC-INV-TOTAL (WS-SC-PREV-X) TO
062700                                         WS-SC-INV-TOTAL (WS-SC-INS-X)
062800               SET WS-SC-INS-X DOWN BY 1
062900           ELSE
063000               SET WS-SHIFT-DONE TO TRUE
063100           END-IF.
063200
063300
063400       4110-PRINT-ONE-SORTED-COMPANY.
063500           MOVE WS-SC-NAME (WS-SC-X)     TO O-B-COMPANY-NAME.
063600           MOVE WS-SC-INV-CNT (WS-SC-X)  TO O-B-INV-CNT.
063700           MOVE WS-SC-INV-TOTAL (WS-SC-X) TO O-B-TOTAL.
063800
063900           WRITE PRTLINE FROM DETAIL-LINE-B
064000               AFTER ADVANCING 1 LINE.
064100
064200
064300      *    SECTION C - DETAILED PER-INVOICE / PER-LINE-ITEM LISTING,   *
064400      *    INVOICE INPUT ORDER (REUSES WS-INVOICE-TABLE BUILT DURING   *
064500      *    SECTION A).                                                 *
064600       4200-PRINT-SECTION-C.
064700           MOVE 'DETAILED INVOICE LISTING' TO O-SECTION-TITLE.
064800           PERFORM 9900-HEADING.
064900
065000           PERFORM 4210-PRINT-ONE-DETAIL
065100               VARYING WS-INV-X FROM 1 BY 1
065200                   UNTIL WS-INV-X > WS-INV-TBL-CNT.
065300
065400           WRITE PRTLINE FROM BORDER-LINE
065500               AFTER ADVANCING 2 LINES.
065600
065700
065800       4210-PRINT-ONE-DETAIL.
065900           MOVE WS-INV-CUST-UUID (WS-INV-X) TO WS-CMP-UUID-ARG.
066000           PERFORM 2100-FIND-COMPANY-IDX.
066100
066200           MOVE WS-CMP-CONTACT-UUID (WS-CMP-X) TO WS-PER-UUID-ARG.
066300           PERFORM 2200-FIND-PERSON-IDX THRU 2200-EXIT.
066400      *    PER-X NOW POINTS AT THE CONTACT - SAVE IT BEFORE LOOKING UP *
066500      *    THE SALESPERSON IN THE SAME TABLE.                          *
066600           SET WS-SV-CONT-X TO WS-PER-X.
066700
066800           MOVE WS-INV-SLSP-UUID (WS-INV-X) TO WS-PER-UUID-ARG.
066900           PERFORM 2200-FIND-PERSON-IDX THRU 2200-EXIT.
067000           SET WS-SV-SLSP-X TO WS-PER-X.
067100
067200           MOVE WS-INV-UUID (WS-INV-X)  TO O-H-INVOICE-UUID.
067300           MOVE WS-INV-DATE (WS-INV-X)  TO O-H-INVOICE-DATE.
067400           WRITE PRTLINE FROM INVOICE-HDR-LINE1
067500               AFTER ADVANCING 3 LINES.
067600
067700           MOVE WS-CMP-NAME (WS-CMP-X)  TO O-H-CUST-NAME.
067710           MOVE WS-CMP-CONTACT-UUID (WS-CMP-X)
067720                                        TO O-H-CUST-CONTACT-UUID.
067800           WRITE PRTLINE FROM CUSTOMER-HDR-LINE1
067900               AFTER ADVANCING 1 LINE.
068000
068100           MOVE WS-PER-FIRST-NAME (WS-SV-CONT-X) TO O-H-CONT-FIRST.
068200           MOVE WS-PER-LAST-NAME (WS-SV-CONT-X)  TO O-H-CONT-LAST.
068300           WRITE PRTLINE FROM CUSTOMER-HDR-LINE2
068400               AFTER ADVANCING 1 LINE.
068500
068600           MOVE WS-PER-EMAIL-1 (WS-SV-CONT-X) TO O-H-CONT-EMAIL-1.
068700           MOVE WS-PER-EMAIL-2 (WS-SV-CONT-X) TO O-H-CONT-EMAIL-2.
068800           MOVE WS-PER-EMAIL-3 (WS-SV-CONT-X) TO O-H-CONT-EMAIL-3.
068900           WRITE PRTLINE FROM CUSTOMER-HDR-LINE3
069000               AFTER ADVANCING 1 LINE.
069100
069200           MOVE WS-CMP-STREET (WS-CMP-X) TO O-H-CUST-STREET.
069300           MOVE WS-CMP-CITY (WS-CMP-X)   TO O-H-CUST-CITY.
069400           MOVE WS-CMP-STATE (WS-CMP-X)  TO O-H-CUST-STATE.
069500           MOVE WS-CMP-ZIP (WS-CMP-X)    TO O-H-CUST-ZIP.
069600           WRITE PRTLINE FROM CUSTOMER-HDR-LINE4
069700               AFTER ADVANCING 1 LINE.
069800
069900           MOVE WS-PER-FIRST-NAME (WS-SV-SLSP-X) TO O-H-SLSP-FIRST.
070000           MOVE WS-PER-LAST-NAME (WS-SV-SLSP-X)  TO O-H-SLSP-LAST.
070100           WRITE PRTLINE FROM SALESPERSON-HDR-LINE1
070200               AFTER ADVANCING 2 LINES.
070300
070400           MOVE WS-PER-EMAIL-1 (WS-SV-SLSP-X) TO O-H-SLSP-EMAIL-1.
070500           MOVE WS-PER-EMAIL-2 (WS-SV-SLSP-X) TO O-H-SLSP-EMAIL-2.
070600           MOVE WS-PER-EMAIL-3 (WS-SV-SLSP-X) TO O-H-SLSP-EMAIL-3.
070700           WRITE PRTLINE FROM SALESPERSON-HDR-LINE2
070800               AFTER ADVANCING 1 LINE.
070900
071000           WRITE PRTLINE FROM ITEM-COLUMN-HEADING
071100               AFTER ADVANCING 2 LINES.
071200
071300           MOVE ZERO TO WS-LS-SUBTOTAL.
071400           MOVE ZERO TO WS-LS-TAX.
071500
071600           PERFORM 4220-SCAN-LINES-FOR-INVOICE
071700               VARYING WS-LN-X FROM 1 BY 1
071800                   UNTIL WS-LN-X > WS-LINE-TBL-CNT.
071900
072000           MOVE WS-LS-TAX      TO O-LB-TAX.
072100           MOVE WS-LS-SUBTOTAL TO O-LB-SUBTOTAL.
072200           WRITE PRTLINE FROM LINE-SUBTOTAL-BREAK-LINE
072300               AFTER ADVANCING 2 LINES.
072400
072500           IF WS-LS-TAX NOT = WS-INV-TAX (WS-INV-X)
072600                   OR WS-LS-SUBTOTAL NOT = WS-INV-SUBTOTAL (WS-INV-X)
072700               DISPLAY 'VGBINV03 - LINE ITEMS DO NOT BALANCE TO '
072800                   'INVOICE TOTALS FOR ' WS-INV-UUID (WS-INV-X)
072900           END-IF.
073000
073100           MOVE WS-INV-TOTAL (WS-INV-X) TO O-GT-TOTAL.
073200           WRITE PRTLINE FROM GRAND-TOTAL-LINE
073300               AFTER ADVANCING 1 LINE.
073400
073500
073600       4220-SCAN-LINES-FOR-INVOICE.
073700           IF WS-LN-INVOICE-UUID (WS-LN-X) = WS-INV-UUID (WS-INV-X)
073800               EVALUATE WS-LN-ITEM-TYPE (WS-LN-X)
073900                   WHEN 'E'
074000                       MOVE 1 TO WS-TYPE-IDX
074100                   WHEN 'M'
074200                       MOVE 2 TO WS-TYPE-IDX
074300                   WHEN OTHER
074400                       MOVE 3 TO WS-TYPE-IDX
074500               END-EVALUATE
074600
074700               MOVE WS-LN-ITEM-UUID (WS-LN-X)  TO O-I-ITEM-UUID
074800               MOVE WS-TYPE-NAME (WS-TYPE-IDX) TO O-I-ITEM-TYPE
074900               MOVE WS-LN-ITEM-NAME (WS-LN-X)  TO O-I-ITEM-NAME
075000               WRITE PRTLINE FROM ITEM-DETAIL-LINE1
075100                   AFTER ADVANCING 1 LINE
075200
075300               MOVE WS-LN-TAX (WS-LN-X)        TO O-I-LINE-TAX
075400               MOVE WS-LN-SUBTOTAL (WS-LN-X)   TO O-I-LINE-SUBTOTAL
075500               WRITE PRTLINE FROM ITEM-DETAIL-LINE2
075600                   AFTER ADVANCING 1 LINE
075700
075800               ADD WS-LN-SUBTOTAL (WS-LN-X)    TO WS-LS-SUBTOTAL
075900               ADD WS-LN-TAX (WS-LN-X)         TO WS-LS-TAX
076000           END-IF.
076100
076200
076300       9900-HEADING.
076400           ADD 1 TO WS-PAGE-CTR.
076500           MOVE WS-PAGE-CTR  TO O-PAGE-CTR.
076600           MOVE WS-RD-MM     TO O-RUN-MM.
076700           MOVE WS-RD-DD     TO O-RUN-DD.
076800
076900           IF WS-RD-YY < 50
077000               MOVE 20 TO WS-RD-CENTURY
077100           ELSE
077200               MOVE 19 TO WS-RD-CENTURY
077300           END-IF.
077400           COMPUTE O-RUN-YY = (WS-RD-CENTURY * 100) + WS-RD-YY.
077500
077600           WRITE PRTLINE FROM BORDER-LINE
077700               AFTER ADVANCING TOP-OF-FORM.
077800           WRITE PRTLINE FROM COMPANY-TITLE
077900               AFTER ADVANCING 1 LINE.
078000           WRITE PRTLINE FROM COMPANY-TITLE-2
078100               AFTER ADVANCING 1 LINE.
078200           WRITE PRTLINE FROM BORDER-LINE
078300               AFTER ADVANCING 1 LINE.
078400
078500
078600       9010-READ-PERSON.
078700           READ PERSON-IN
078800               AT END
078900                   MOVE HIGH-VALUES TO VGP-PERSON-UUID.
079000
079100
079200       9020-READ-COMPANY.
079300           READ COMPANY-IN
079400               AT END
079500                   MOVE HIGH-VALUES TO VGC-COMPANY-UUID.
079600
079700
079800       9030-READ-CALCLIN.
079900           READ CALCLIN-IN
080000               AT END
080100                   MOVE HIGH-VALUES TO VGCL-INVOICE-UUID.
080200
080300
080400       9040-READ-CALCHDR.
080500           READ CALCHDR-IN
080600               AT END
080700                   MOVE 'NO ' TO WS-MORE-INVOICE-SW.
080800
080900
081000       9990-CLOSING.
081100           CLOSE PERSON-IN.
081200           CLOSE COMPANY-IN.
081300           CLOSE CALCHDR-IN.
081400           CLOSE CALCLIN-IN.
081500           CLOSE PRTOUT.
081600
