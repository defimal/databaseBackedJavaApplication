000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.          VGBINV02.
000300       AUTHOR.              R. DELACROIX.
000400       INSTALLATION.        VALLEY GENERAL BUILDERS, INC. - DATA
000500                             PROCESSING.
000600       DATE-WRITTEN.        03/01/94.
000700       DATE-COMPILED.
000800       SECURITY.            COMPANY CONFIDENTIAL - DATA PROCESSING
000900                             DEPARTMENT USE ONLY.
001000
001100      *****************************************************************
001200      *                                                               *
001300      *   VGBINV02  -  INVOICE SUMMARY REPORT (SORTED LISTINGS)       *
001400      *                                                               *
001500      *   READS THE VGCALCHD WORK FILE BUILT BY VGBINV01 AND THE      *
001600      *   COMPANY MASTER AND PRINTS THREE SORTED SECTIONS -           *
001700      *   INVOICES BY TOTAL DESCENDING, INVOICES BY CUSTOMER NAME,    *
001800      *   AND A PER-CUSTOMER ROLLUP SORTED BY TOTAL ASCENDING.  NO    *
001900      *   RUNNING GRAND TOTAL IS PRINTED BY THIS STEP - SEE VGBINV03  *
002000      *   FOR THE DETAILED LISTING WITH GRAND TOTALS AND BREAKS.      *
002100      *                                                               *
002200      *   SORTING IS DONE BY INSERTION AS EACH RECORD IS READ, NOT BY *
002300      *   THE SORT VERB - THIS SHOP HAS NOT PUT A WORK DATASET ON THE *
002400      *   SORT STEP FOR THIS JOB, AND VOLUMES DO NOT WARRANT ONE.     *
002500      *                                                               *
002600      *****************************************************************
002700      *  CHANGE HISTORY                                               *
002800      *  03/01/94  RDEL   ORIGINAL PROGRAM, REQUEST 94-077 - PAIRED    *
002900      *                   WITH VGBINV01 TO REPLACE THE OLD SINGLE-    *
003000      *                   PASS BILLING PROGRAM'S SUMMARY LISTING.     *
003100      *  06/22/96  RDEL   ADDED SECTION C (CUSTOMER INVOICE TOTALS) -  *
003200      *                   SALES WANTED A PER-CUSTOMER ROLLUP ON THE    *
003300      *                   SAME RUN.  REQUEST 96-240.                  *
003400      *  09/30/98  TMRK   Y2K REVIEW.  ADDED CENTURY WINDOWING IN      *
003500      *                   9900-HEADING SO THE 2-DIGIT YEAR FROM       *
003600      *                   ACCEPT FROM DATE PRINTS CORRECTLY PAST       *
003700      *                   12/31/99.  REQUEST 98-551.              98551RQ 
003800      *  04/12/01  LWNG   RAISED THE COMPANY AND INVOICE WORK TABLES   *
003900      *                   TO MATCH VGBINV01'S NEW SIZING.  REQUEST     *
004000      *                   01-229.                                 01229RQ
004010      *  06/02/06  RDEL   RECODED 2100-FIND-COMPANY AS A SINGLE        *
004020      *                   GO-TO-STYLE PARAGRAPH RANGE (PERFORM ... THRU*
004030      *                   2100-EXIT) INSTEAD OF A SEPARATE SCAN         *
004040      *                   PARAGRAPH, TO MATCH THE SHOP'S STANDARD       *
004050      *                   LOOKUP/VALIDATION STYLE.  REQUEST 06-118.  06118RQ
004060      *  07/14/06  RDEL   SECTION C WAS ROLLING UP INVOICES BY         *
004070      *                   MATCHING THE RESOLVED CUSTOMER NAME INSTEAD  *
004080      *                   OF THE CUSTOMER COMPANY UUID - TWO COMPANIES *
004085      *                   WITH THE SAME NAME WOULD HAVE BEEN MERGED    *
004087      *                   INTO ONE ROLLUP LINE.  ADDED WS-ST-CUST-UUID *
004088      *                   AND WS-SN-CUST-UUID TO THE SORT TABLES AND   *
004089      *                   RECODED 3010-SCAN-ONE-COMPANY TO MATCH ON    *
004090      *                   UUID.  REQUEST 06-125.                  06125RQ
004092      *  07/14/06  RDEL   9900-HEADING WAS BREAKING PAGES ON THE        *
004093      *                   LITERAL AFTER ADVANCING PAGE AND NEVER USED   *
004094      *                   THE C01 TOP-OF-FORM MNEMONIC DECLARED IN      *
004095      *                   SPECIAL-NAMES.  WIRED IT IN.  REQUEST 06-131. *
004096      *                                                          06131RQ
004100      *****************************************************************
004200
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM.
004700
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000
005100           SELECT CALCHDR-IN
005200               ASSIGN TO CALCHDR-IN
005300               ORGANIZATION IS SEQUENTIAL.
005400
005500           SELECT COMPANY-IN
005600               ASSIGN TO COMPANY-IN
005700               ORGANIZATION IS LINE SEQUENTIAL.
005800
005900           SELECT PRTOUT
006000               ASSIGN TO PRTOUT
006100               ORGANIZATION IS RECORD SEQUENTIAL.
006200
006300       DATA DIVISION.
006400       FILE SECTION.
006500
006600       FD  CALCHDR-IN
006700           LABEL RECORD IS STANDARD
006800           RECORD CONTAINS 144 CHARACTERS
006900           DATA RECORD IS VG-CALC-HDR-REC.
007000           COPY VGCALCHD.
007100
007200       FD  COMPANY-IN
007300           LABEL RECORD IS STANDARD
007400           RECORD CONTAINS 200 CHARACTERS
007500           DATA RECORD IS VG-COMPANY-REC.
007600           COPY VGCOMPNY.
007700
007800       FD  PRTOUT
007900           LABEL RECORD IS OMITTED
008000           RECORD CONTAINS 132 CHARACTERS
008100           LINAGE IS 60 WITH FOOTING AT 55
008200           DATA RECORD IS PRTLINE.
008300
008400       01  PRTLINE                  PIC X(132).
008500
008600       WORKING-STORAGE SECTION.
008700
008800       77  WS-MORE-COMPANY-SW   PIC X(03)    VALUE 'YES'.
008900       77  WS-MORE-INVOICE-SW   PIC X(03)    VALUE 'YES'.
009000       77  WS-COMPANY-TBL-CNT   PIC 9(04) COMP VALUE ZERO.
009100       77  WS-SORT-TOTAL-CNT    PIC 9(04) COMP VALUE ZERO.
009200       77  WS-SORT-NAME-CNT     PIC 9(04) COMP VALUE ZERO.
009300       77  WS-ROLLUP-CNT        PIC 9(04) COMP VALUE ZERO.
009400       77  WS-PAGE-CTR          PIC 9(03) COMP VALUE ZERO.
009500
009600      *    RUN-DATE BREAKDOWN FOR THE REPORT HEADING - NO INTRINSIC   *
009700      *    DATE FUNCTION IS USED, PER SHOP PRACTICE.  WS-RUN-DATE-R   *
009800      *    REDEFINES THE ACCEPTED SYSTEM DATE SO YEAR/MONTH/DAY CAN   *
009900      *    BE MOVED TO THE HEADING LINE INDIVIDUALLY.                 *
010000       01  WS-RUN-DATE-AREA.
010100           05  WS-RUN-DATE          PIC 9(06)    VALUE ZERO.
010200           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010300               10  WS-RD-YY         PIC 9(02).
010400               10  WS-RD-MM         PIC 9(02).
010500               10  WS-RD-DD         PIC 9(02).
010600       77  WS-RD-CENTURY            PIC 9(02) COMP VALUE ZERO.
010700
010800      *    INVOICE TOTAL SANITY-CHECK VIEW - AN UNSIGNED MAGNITUDE    *
010900      *    VIEW OF THE PACKED TOTAL USED ONLY TO FLAG A NEGATIVE      *
011000      *    TOTAL COMING OUT OF VGBINV01.  LEFT OVER FROM THE OLD      *
011100      *    SINGLE-PASS PROGRAM'S BALANCING CHECKS.                    *
011200       01  WS-TOTAL-CHECK-AREA.
011300           05  WS-TC-TOTAL          PIC S9(9)V99 COMP-3.
011400       01  WS-TC-SIGN-VIEW REDEFINES WS-TOTAL-CHECK-AREA.
011500           05  WS-TC-SIGNED-INT     PIC S9(11)   COMP-3.
011600
011700      *    SECTION HEADING TITLES, BUILT AS A LITERAL VALUE TABLE AND *
011800      *    REDEFINED AS AN OCCURS TABLE SO 9900-HEADING CAN PRINT THE *
011900      *    RIGHT TITLE FOR WHICHEVER SECTION IS RUNNING.              *
012000       01  WS-SECTION-TITLE-VALUES.
012100           05  FILLER   PIC X(30) VALUE 'INVOICES BY TOTAL'.
012200           05  FILLER   PIC X(30) VALUE 'INVOICES BY CUSTOMER'.
012300           05  FILLER   PIC X(30) VALUE 'CUSTOMER INVOICE TOTALS'.
012400       01  WS-SECTION-TITLE-TABLE REDEFINES WS-SECTION-TITLE-VALUES.
012500           05  WS-SECTION-TITLE     PIC X(30) OCCURS 3 TIMES.
012600       77  WS-SECTION-NBR           PIC 9(01) COMP VALUE ZERO.
012700
012800       01  WS-NEW-ENTRY-AREA.
012900           05  WS-NEW-UUID          PIC X(36).
012950           05  WS-NEW-CUST-UUID     PIC X(36).
013000           05  WS-NEW-NAME          PIC X(40).
013100           05  WS-NEW-TOTAL         PIC S9(9)V99 COMP-3.
013200           05  FILLER               PIC X(08)    VALUE SPACES.
013300
013400       01  WS-SHIFT-SWITCH          PIC X(01)    VALUE 'N'.
013500           88  WS-SHIFT-NEEDED                   VALUE 'Y'.
013600           88  WS-SHIFT-DONE                     VALUE 'N'.
013700
013800      *    COMPANY MASTER WORK TABLE - LOADED ONCE, USED TO RESOLVE   *
013900      *    THE CUSTOMER NAME FOR EVERY INVOICE AND AS THE DRIVER FOR  *
014000      *    THE SECTION C ROLLUP SCAN.                                 *
014100       01  WS-COMPANY-TABLE.
014200           05  WS-CMP-ENTRY OCCURS 500 TIMES INDEXED BY WS-CMP-X.
014300               10  WS-CMP-UUID          PIC X(36).
014400               10  WS-CMP-NAME          PIC X(40).
014500               10  FILLER               PIC X(08)    VALUE SPACES.
014600
014700      *    SECTION A - INVOICES BY TOTAL DESCENDING, TIES BROKEN BY   *
014800      *    INVOICE-UUID ASCENDING.  WS-ST-CUST-UUID CARRIES THE        *
014810      *    CUSTOMER COMPANY UUID SO THE SECTION C ROLLUP SCAN CAN      *
014820      *    MATCH COMPANIES BY KEY RATHER THAN BY NAME.          06125RQ
014900       01  WS-SORT-BY-TOTAL-TABLE.
015000           05  WS-ST-ENTRY OCCURS 3000 TIMES INDEXED BY WS-ST-X.
015100               10  WS-ST-UUID           PIC X(36).
015150               10  WS-ST-CUST-UUID      PIC X(36).
015200               10  WS-ST-NAME           PIC X(40).
015300               10  WS-ST-TOTAL          PIC S9(9)V99 COMP-3.
015400               10  FILLER               PIC X(08)    VALUE SPACES.
015500       77  WS-ST-INS-X               PIC 9(04) COMP VALUE ZERO.
015600       77  WS-ST-PREV-X              PIC 9(04) COMP VALUE ZERO.
015700
015800      *    SECTION B - INVOICES BY CUSTOMER NAME ASCENDING, TIES       *
015900      *    BROKEN BY INVOICE-UUID ASCENDING.                          *
016000       01  WS-SORT-BY-NAME-TABLE.
016100           05  WS-SN-ENTRY OCCURS 3000 TIMES INDEXED BY WS-SN-X.
016200               10  WS-SN-UUID           PIC X(36).
016250               10  WS-SN-CUST-UUID      PIC X(36).
016300               10  WS-SN-NAME           PIC X(40).
016400               10  WS-SN-TOTAL          PIC S9(9)V99 COMP-3.
016500               10  FILLER               PIC X(08)    VALUE SPACES.
016600       77  WS-SN-INS-X               PIC 9(04) COMP VALUE ZERO.
016700       77  WS-SN-PREV-X              PIC 9(04) COMP VALUE ZERO.
016800
016900      *    SECTION C - CUSTOMER ROLLUP, SORTED BY TOTAL ASCENDING,    *
017000      *    TIES BROKEN BY COMPANY NAME ASCENDING.                     *
017100       01  WS-ROLLUP-TABLE.
017200           05  WS-RU-ENTRY OCCURS 500 TIMES INDEXED BY WS-RU-X.
017300               10  WS-RU-NAME           PIC X(40).
017400               10  WS-RU-COUNT          PIC 9(05) COMP.
017500               10  WS-RU-TOTAL          PIC S9(9)V99 COMP-3.
017600               10  FILLER               PIC X(08)    VALUE SPACES.
017700       77  WS-RU-INS-X               PIC 9(04) COMP VALUE ZERO.
017800       77  WS-RU-PREV-X              PIC 9(04) COMP VALUE ZERO.
017900       77  WS-RU-WORK-CNT            PIC 9(05) COMP VALUE ZERO.
018000       77  WS-RU-WORK-TOTAL          PIC S9(9)V99 COMP-3 VALUE ZERO.
018100
018200       01  COMPANY-TITLE.
018300           05  FILLER               PIC X(06)    VALUE 'DATE:'.
018400           05  O-RUN-MM             PIC 99.
018500           05  FILLER               PIC X        VALUE '/'.
018600           05  O-RUN-DD             PIC 99.
018700           05  FILLER               PIC X        VALUE '/'.
018800           05  O-RUN-YY             PIC 9(04).
018900           05  FILLER               PIC X(30)    VALUE SPACES.
019000           05  FILLER               PIC X(33)
019100                                    VALUE 'VALLEY GENERAL BUILDERS, INC.'.
019200           05  FILLER               PIC X(45)    VALUE SPACES.
019300           05  FILLER               PIC X(06)    VALUE 'PAGE:'.
019400           05  O-PAGE-CTR           PIC Z9.
019500
019600       01  COMPANY-TITLE-2.
019700           05  FILLER               PIC X(08)    VALUE 'VGBINV02'.
019800           05  FILLER               PIC X(10)    VALUE SPACES.
019900           05  O-SECTION-TITLE      PIC X(30).
020000           05  FILLER               PIC X(84)    VALUE SPACES.
020100
020200       01  BORDER-LINE.
020300           05  FILLER               PIC X(76)    VALUE ALL '*'.
020400           05  FILLER               PIC X(56)    VALUE SPACES.
020500
020600       01  COLUMN-HEADING-AB.
020700           05  FILLER               PIC X(07)    VALUE 'INVOICE'.
020800           05  FILLER               PIC X(35)    VALUE SPACES.
020900           05  FILLER               PIC X(08)    VALUE 'CUSTOMER'.
021000           05  FILLER               PIC X(24)    VALUE SPACES.
021100           05  FILLER               PIC X(05)    VALUE 'TOTAL'.
021200           05  FILLER               PIC X(53)    VALUE SPACES.
021300
021400       01  DETAIL-LINE-AB.
021500           05  O-AB-INVOICE-UUID    PIC X(40).
021600           05  FILLER               PIC X(02)    VALUE SPACES.
021700           05  O-AB-CUSTOMER-NAME   PIC X(30).
021800           05  FILLER               PIC X(02)    VALUE SPACES.
021900           05  O-AB-TOTAL           PIC $$$$$,$$9.99.
022000           05  FILLER               PIC X(46)    VALUE SPACES.
022100
022200       01  COLUMN-HEADING-C.
022300           05  FILLER               PIC X(08)    VALUE 'CUSTOMER'.
022400           05  FILLER               PIC X(22)    VALUE SPACES.
022500           05  FILLER               PIC X(18)
022600                                    VALUE 'NUMBER OF INVOICES'.
022700           05  FILLER               PIC X(02)    VALUE SPACES.
022800           05  FILLER               PIC X(05)    VALUE 'TOTAL'.
022900           05  FILLER               PIC X(77)    VALUE SPACES.
023000
023100       01  DETAIL-LINE-C.
023200           05  O-C-CUSTOMER-NAME    PIC X(30).
023300           05  FILLER               PIC X(02)    VALUE SPACES.
023400           05  O-C-INVOICE-CNT      PIC Z(17)9.
023500           05  FILLER               PIC X(02)    VALUE SPACES.
023600           05  O-C-TOTAL            PIC $$$$$$,$$9.99.
023700           05  FILLER               PIC X(67)    VALUE SPACES.
023800
023900
024000       PROCEDURE DIVISION.
024100
024200       0000-VGBINV02.
024300           PERFORM 1000-INIT.
024400           PERFORM 4000-PRINT-SECTION-A.
024500           PERFORM 4100-PRINT-SECTION-B.
024600           PERFORM 4200-PRINT-SECTION-C.
024700           PERFORM 9990-CLOSING.
024800           STOP RUN.
024900
025000
025100       1000-INIT.
025200           ACCEPT WS-RUN-DATE FROM DATE.
025300           OPEN INPUT COMPANY-IN.
025400           OPEN INPUT CALCHDR-IN.
025500           OPEN OUTPUT PRTOUT.
025600
025700           PERFORM 9010-READ-COMPANY.
025800           PERFORM 1100-LOAD-COMPANY-TABLE
025900               UNTIL VGC-COMPANY-UUID = HIGH-VALUES.
026000
026100           PERFORM 9020-READ-CALCHDR.
026200           PERFORM 1200-LOAD-INVOICE
026300               UNTIL WS-MORE-INVOICE-SW = 'NO '.
026400
026500           PERFORM 3000-BUILD-ROLLUP
026600               VARYING WS-CMP-X FROM 1 BY 1
026700                   UNTIL WS-CMP-X > WS-COMPANY-TBL-CNT.
026800
026900
027000       1100-LOAD-COMPANY-TABLE.
027100           ADD 1 TO WS-COMPANY-TBL-CNT.
027200           SET WS-CMP-X TO WS-COMPANY-TBL-CNT.
027300           MOVE VGC-COMPANY-UUID    TO WS-CMP-UUID (WS-CMP-X).
027400           MOVE VGC-COMPANY-NAME    TO WS-CMP-NAME (WS-CMP-X).
027500
027600           PERFORM 9010-READ-COMPANY.
027700
027800
027900       1200-LOAD-INVOICE.
028000           MOVE VGCH-INVOICE-TOTAL TO WS-TC-TOTAL.
028100           IF WS-TC-SIGNED-INT < 0
028200               DISPLAY 'VGBINV02 - NEGATIVE TOTAL ON INVOICE '
028300                   VGCH-INVOICE-UUID
028400           END-IF.
028500
028600           PERFORM 2100-FIND-COMPANY THRU 2100-EXIT.
028700
028800           MOVE VGCH-INVOICE-UUID          TO WS-NEW-UUID.
028820           MOVE VGCH-CUSTOMER-COMPANY-UUID TO WS-NEW-CUST-UUID.
028900           MOVE VGCH-INVOICE-TOTAL         TO WS-NEW-TOTAL.
029000
029100           PERFORM 1210-INSERT-BY-TOTAL.
029200           PERFORM 1220-INSERT-BY-NAME.
029300
029400           PERFORM 9020-READ-CALCHDR.
029500
029600
029700      *    RESOLVES THE CUSTOMER COMPANY NAME FOR THE INVOICE CURRENTLY*
029800      *    IN VG-CALC-HDR-REC AND LEAVES IT IN WS-NEW-NAME.  SCANNED   *
029810      *    GO-TO STYLE IN ONE PARAGRAPH RANGE, PER THE SHOP'S OLDER    *
029820      *    MASTER-FILE LOOKUP/VALIDATION CONVENTION.             06118RQ
029900       2100-FIND-COMPANY.
030000           MOVE SPACES  TO WS-NEW-NAME.
030100           SET WS-CMP-X TO 1.
030150
030160       2100-SCAN-COMPANY.
030200           IF WS-CMP-X > WS-COMPANY-TBL-CNT
030210               GO TO 2100-EXIT
030220           END-IF.
030300           IF VGCH-CUSTOMER-COMPANY-UUID = WS-CMP-UUID (WS-CMP-X)
030900               MOVE WS-CMP-NAME (WS-CMP-X) TO WS-NEW-NAME
030920               GO TO 2100-EXIT
030940           END-IF.
031000           SET WS-CMP-X UP BY 1.
031020           GO TO 2100-SCAN-COMPANY.
031040
031060       2100-EXIT.
031080           EXIT.
031300
031400
031500      *    INSERTION-SORT A NEW INVOICE ENTRY INTO THE BY-TOTAL TABLE, *
031600      *    DESCENDING ON TOTAL, ASCENDING ON UUID FOR TIES.            *
031700       1210-INSERT-BY-TOTAL.
031800           ADD 1 TO WS-SORT-TOTAL-CNT.
031900           SET WS-ST-INS-X TO WS-SORT-TOTAL-CNT.
032000           SET WS-SHIFT-NEEDED TO TRUE.
032100
032200           PERFORM 1211-SHIFT-TOTAL-SLOT
032300               UNTIL WS-ST-INS-X = 1
032400                   OR WS-SHIFT-DONE.
032500
032600           MOVE WS-NEW-UUID  TO WS-ST-UUID (WS-ST-INS-X).
032650           MOVE WS-NEW-CUST-UUID TO WS-ST-CUST-UUID (WS-ST-INS-X).
032700           MOVE WS-NEW-NAME  TO WS-ST-NAME (WS-ST-INS-X).
032800           MOVE WS-NEW-TOTAL TO WS-ST-TOTAL (WS-ST-INS-X).
032900
033000
033100       1211-SHIFT-TOTAL-SLOT.
033200           SET WS-ST-PREV-X TO WS-ST-INS-X.
033300           SET WS-ST-PREV-X DOWN BY 1.
033400
033500           IF WS-NEW-TOTAL > WS-ST-TOTAL (WS-ST-PREV-X)
033600                   OR (WS-NEW-TOTAL = WS-ST-TOTAL (WS-ST-PREV-X)
033700                       AND WS-NEW-UUID < WS-ST-UUID (WS-ST-PREV-X))
033800               MOVE WS-ST-UUID (WS-ST-PREV-X)  TO
033900                                         WS-ST-UUID (WS-ST-INS-X)
033950               MOVE WS-ST-CUST-UUID (WS-ST-PREV-X) TO
033960                                         WS-ST-CUST-UUID (WS-ST-INS-X)
034000               MOVE WS-ST-NAME (WS-ST-PREV-X)  TO
034100                                         WS-ST-NAME (WS-ST-INS-X)
034200               MOVE WS-ST-TOTAL (WS-ST-PREV-X) TO
034300                                         WS-ST-TOTAL (WS-ST-INS-X)
034400               SET WS-ST-INS-X DOWN BY 1
034500           ELSE
034600               SET WS-SHIFT-DONE TO TRUE
034700           END-IF.
034800
034900
035000      *    INSERTION-SORT A NEW INVOICE ENTRY INTO THE BY-NAME TABLE,  *
035100      *    ASCENDING ON CUSTOMER NAME, ASCENDING ON UUID FOR TIES.     *
035200       1220-INSERT-BY-NAME.
035300           ADD 1 TO WS-SORT-NAME-CNT.
035400           SET WS-SN-INS-X TO WS-SORT-NAME-CNT.
035500           SET WS-SHIFT-NEEDED TO TRUE.
035600
035700           PERFORM 1221-SHIFT-NAME-SLOT
035800               UNTIL WS-SN-INS-X = 1
035900                   OR WS-SHIFT-DONE.
036000
036100           MOVE WS-NEW-UUID  TO WS-SN-UUID (WS-SN-INS-X).
036150           MOVE WS-NEW-CUST-UUID TO WS-SN-CUST-UUID (WS-SN-INS-X).
036200           MOVE WS-NEW-NAME  TO WS-SN-NAME (WS-SN-INS-X).
036300           MOVE WS-NEW-TOTAL TO WS-SN-TOTAL (WS-SN-INS-X).
036400
036500
036600       1221-SHIFT-NAME-SLOT.
036700           SET WS-SN-PREV-X TO WS-SN-INS-X.
036800           SET WS-SN-PREV-X DOWN BY 1.
036900
037000           IF WS-NEW-NAME < WS-SN-NAME (WS-SN-PREV-X)
037100                   OR (WS-NEW-NAME = WS-SN-NAME (WS-SN-PREV-X)
037200                       AND WS-NEW-UUID < WS-SN-UUID (WS-SN-PREV-X))
037300               MOVE WS-SN-UUID (WS-SN-PREV-X)  TO
037400                                         WS-SN-UUID (WS-SN-INS-X)
037450               MOVE WS-SN-CUST-UUID (WS-SN-PREV-X) TO
037460                                         WS-SN-CUST-UUID (WS-SN-INS-X)
037500               MOVE WS-SN-NAME (WS-SN-PREV-X)  TO
037600                                         WS-SN-NAME (WS-SN-INS-X)
037700               MOVE WS-SN-TOTAL (WS-SN-PREV-X) TO
037800                                         WS-SN-TOTAL (WS-SN-INS-X)
037900               SET WS-SN-INS-X DOWN BY 1
038000           ELSE
038100               SET WS-SHIFT-DONE TO TRUE
038200           END-IF.
038300
038400
038500      *    FOR ONE COMPANY (WS-CMP-X), SCAN THE COMPLETE BY-TOTAL      *
038600      *    TABLE AND ACCUMULATE ITS INVOICE COUNT AND TOTAL, THEN      *
038700      *    INSERTION-SORT THE RESULT INTO THE ROLLUP TABLE.            *
038800       3000-BUILD-ROLLUP.
038900           MOVE ZERO TO WS-RU-WORK-CNT.
039000           MOVE ZERO TO WS-RU-WORK-TOTAL.
039100
039200           PERFORM 3010-SCAN-ONE-COMPANY
039300               VARYING WS-ST-X FROM 1 BY 1
039400                   UNTIL WS-ST-X > WS-SORT-TOTAL-CNT.
039500
039600           PERFORM 3100-INSERT-ROLLUP.
039700
039800
039900      *    MATCH ON THE CUSTOMER COMPANY UUID, NOT THE NAME - TWO       *
040000      *    COMPANIES CAN SHARE A NAME BUT NEVER A UUID.          06125RQ *
040100      *                                                                *
040200       3010-SCAN-ONE-COMPANY.
040300           IF WS-CMP-UUID (WS-CMP-X) = WS-ST-CUST-UUID (WS-ST-X)
040400               ADD 1 TO WS-RU-WORK-CNT
040500               ADD WS-ST-TOTAL (WS-ST-X) TO WS-RU-WORK-TOTAL
040600           END-IF.
040700
040800
040900      *    INSERTION-SORT THE JUST-BUILT ROLLUP ENTRY, ASCENDING ON    *
041000      *    TOTAL, ASCENDING ON COMPANY NAME FOR TIES.                  *
041100       3100-INSERT-ROLLUP.
041200           ADD 1 TO WS-ROLLUP-CNT.
041300           SET WS-RU-INS-X TO WS-ROLLUP-CNT.
041400           SET WS-SHIFT-NEEDED TO TRUE.
041500
041600           PERFORM 3110-SHIFT-ROLLUP-SLOT
041700               UNTIL WS-RU-INS-X = 1
041800                   OR WS-SHIFT-DONE.
041900
042000           MOVE WS-CMP-NAME (WS-CMP-X) TO WS-RU-NAME (WS-RU-INS-X).
042100           MOVE WS-RU-WORK-CNT         TO WS-RU-COUNT (WS-RU-INS-X).
042200           MOVE WS-RU-WORK-TOTAL       TO WS-RU-TOTAL (WS-RU-INS-X).
042300
042400
042500       3110-SHIFT-ROLLUP-SLOT.
042600           SET WS-RU-PREV-X TO WS-RU-INS-X.
042700           SET WS-RU-PREV-X DOWN BY 1.
042800
042900           IF WS-RU-WORK-TOTAL < WS-RU-TOTAL (WS-RU-PREV-X)
043000                   OR (WS-RU-WORK-TOTAL = WS-RU-TOTAL (WS-RU-PREV-X)
043100                       AND WS-CMP-NAME (WS-CMP-X) <
043200                           WS-RU-NAME (WS-RU-PREV-X))
043300               MOVE WS-RU-NAME (WS-RU-PREV-X)  TO
043400                                         WS-RU-NAME (WS-RU-INS-X)
043500               MOVE WS-RU-COUNT (WS-RU-PREV-X) TO
043600                                         WS-RU-COUNT (WS-RU-INS-X)
043700               MOVE WS-RU-TOTAL (WS-RU-PREV-X) TO
043800                                         WS-RU-TOTAL (WS-RU-INS-X)
043900               SET WS-RU-INS-X DOWN BY 1
044000           ELSE
044100               SET WS-SHIFT-DONE TO TRUE
044200           END-IF.
044300
044400
044500       4000-PRINT-SECTION-A.
044600           MOVE 1 TO WS-SECTION-NBR.
044700           PERFORM 9900-HEADING.
044800
044900           WRITE PRTLINE FROM COLUMN-HEADING-AB
045000               AFTER ADVANCING 2 LINES.
045100
045200           PERFORM 4010-PRINT-ONE-AB
045300               VARYING WS-ST-X FROM 1 BY 1
045400                   UNTIL WS-ST-X > WS-SORT-TOTAL-CNT.
045500
045600           WRITE PRTLINE FROM BORDER-LINE
045700               AFTER ADVANCING 2 LINES.
045800
045900
046000       4010-PRINT-ONE-AB.
046100           MOVE WS-ST-UUID (WS-ST-X)  TO O-AB-INVOICE-UUID.
046200           MOVE WS-ST-NAME (WS-ST-X)  TO O-AB-CUSTOMER-NAME.
046300           MOVE WS-ST-TOTAL (WS-ST-X) TO O-AB-TOTAL.
046400
046500           WRITE PRTLINE FROM DETAIL-LINE-AB
046600               AFTER ADVANCING 1 LINE.
046700
046800
046900       4100-PRINT-SECTION-B.
047000           MOVE 2 TO WS-SECTION-NBR.
047100           PERFORM 9900-HEADING.
047200
047300           WRITE PRTLINE FROM COLUMN-HEADING-AB
047400               AFTER ADVANCING 2 LINES.
047500
047600           PERFORM 4110-PRINT-ONE-SN
047700               VARYING WS-SN-X FROM 1 BY 1
047800                   UNTIL WS-SN-X > WS-SORT-NAME-CNT.
047900
048000           WRITE PRTLINE FROM BORDER-LINE
048100               AFTER ADVANCING 2 LINES.
048200
048300
048400       4110-PRINT-ONE-SN.
048500           MOVE WS-SN-UUID (WS-SN-X)  TO O-AB-INVOICE-UUID.
048600           MOVE WS-SN-NAME (WS-SN-X)  TO O-AB-CUSTOMER-NAME.
048700           MOVE WS-SN-TOTAL (WS-SN-X) TO O-AB-TOTAL.
048800
048900           WRITE PRTLINE FROM DETAIL-LINE-AB
049000               AFTER ADVANCING 1 LINE.
049100
049200
049300       4200-PRINT-SECTION-C.
049400           MOVE 3 TO WS-SECTION-NBR.
049500           PERFORM 9900-HEADING.
049600
049700           WRITE PRTLINE FROM COLUMN-HEADING-C
049800               AFTER ADVANCING 2 LINES.
049900
050000           PERFORM 4210-PRINT-ONE-RU
050100               VARYING WS-RU-X FROM 1 BY 1
050200                   UNTIL WS-RU-X > WS-ROLLUP-CNT.
050300
050400           WRITE PRTLINE FROM BORDER-LINE
050500               AFTER ADVANCING 2 LINES.
050600
050700
050800       4210-PRINT-ONE-RU.
050900           MOVE WS-RU-NAME (WS-RU-X)  TO O-C-CUSTOMER-NAME.
051000           MOVE WS-RU-COUNT (WS-RU-X) TO O-C-INVOICE-CNT.
051100           MOVE WS-RU-TOTAL (WS-RU-X) TO O-C-TOTAL.
051200
051300           WRITE PRTLINE FROM DETAIL-LINE-C
051400               AFTER ADVANCING 1 LINE.
051500
051600
051700       9900-HEADING.
051800           ADD 1 TO WS-PAGE-CTR.
051900           MOVE WS-PAGE-CTR  TO O-PAGE-CTR.
052000           MOVE WS-RD-MM     TO O-RUN-MM.
052100           MOVE WS-RD-DD     TO O-RUN-DD.
052200
052300           IF WS-RD-YY < 50
052400               MOVE 20 TO WS-RD-CENTURY
052500           ELSE
052600               MOVE 19 TO WS-RD-CENTURY
052700           END-IF.
052800           COMPUTE O-RUN-YY = (WS-RD-CENTURY * 100) + WS-RD-YY.
052900
053000           MOVE WS-SECTION-TITLE (WS-SECTION-NBR)
053100                                 TO O-SECTION-TITLE.
053200
053300           WRITE PRTLINE FROM BORDER-LINE
053400               AFTER ADVANCING TOP-OF-FORM.
053500           WRITE PRTLINE FROM COMPANY-TITLE
053600               AFTER ADVANCING 1 LINE.
053700           WRITE PRTLINE FROM COMPANY-TITLE-2
053800               AFTER ADVANCING 1 LINE.
053900           WRITE PRTLINE FROM BORDER-LINE
054000               AFTER ADVANCING 1 LINE.
054100
054200
054300       9010-READ-COMPANY.
054400           READ COMPANY-IN
054500               AT END
054600                   MOVE HIGH-VALUES TO VGC-COMPANY-UUID.
054700
054800
054900       9020-READ-CALCHDR.
055000           READ CALCHDR-IN
055100               AT END
055200                   MOVE 'NO ' TO WS-MORE-INVOICE-SW.
055300
055400
055500       9990-CLOSING.
055600           CLOSE COMPANY-IN.
055700           CLOSE CALCHDR-IN.
055800           CLOSE PRTOUT.
055900
