000100      *****************************************************************
000200      *                                                               *
000300      *   VGCALCLN  --  COMPUTED INVOICE LINE WORK RECORD             *
000400      *   VALLEY GENERAL BUILDERS, INC.  -  DATA PROCESSING           *
000500      *                                                               *
000600      *   WRITTEN BY VGBINV01 (ONE RECORD PER INVOICE LINE, CARRYING  *
000700      *   THE ITEM NAME/TYPE AND THE LINE'S COMPUTED SUBTOTAL/TAX SO  *
000800      *   THE DETAIL REPORT DOES NOT HAVE TO REJOIN VGITEM); READ BY   *
000900      *   VGBINV03 ONLY.  WORK EXTRACT, REBUILT EVERY RUN.            *
001000      *                                                               *
001100      *****************************************************************
001200      *  CHANGE HISTORY                                               *
001300      *  02/14/94  RDEL   ORIGINAL LAYOUT, REQUEST 94-077.             *
001400      *  09/30/98  TMRK   Y2K REVIEW - NO CHANGE REQUIRED.  REQUEST     *
001500      *                   98-551.                                      *
001510      *  08/22/05  RDEL   ADDED VGCL-EXTRACT-PGM-ID AND VGCL-EXTRACT-    *
001520      *                   SEQ-NBR SO A RERUN COULD BE TRACED BACK TO     *
001530      *                   THE VGBINV01 STEP THAT BUILT IT.  REQUEST      *
001540      *                   05-310.                                  05310RQ
001600      *****************************************************************
001700       01  VG-CALC-LIN-REC.
001800           05  VGCL-INVOICE-UUID       PIC X(36).
001900           05  VGCL-ITEM-UUID          PIC X(36).
002000           05  VGCL-ITEM-TYPE          PIC X(01).
002100           05  VGCL-ITEM-NAME          PIC X(40).
002200           05  VGCL-LINE-SUBTOTAL      PIC S9(9)V99 COMP-3.
002300           05  VGCL-LINE-TAX           PIC S9(9)V99 COMP-3.
002310           05  VGCL-EXTRACT-PGM-ID     PIC X(08).
002320           05  VGCL-EXTRACT-SEQ-NBR    PIC 9(07) COMP.
002330           05  FILLER                  PIC X(15).
002500
